000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CARGASHT-COB.
000300 AUTHOR.         L F TAVARES.
000400 INSTALLATION.   EMPRESA S/A - CPD.
000500 DATE-WRITTEN.   30/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - SOMENTE PESSOAL DO CPD.
000800*----------------------------------------------------------------
000900* ANALISTA        : L F TAVARES
001000* PROGRAMADOR(A)  : L F TAVARES
001100* FINALIDADE      : VERSAO DE CARGATAB-COB PARA CARGA DE UMA UNICA
001200*                   PLANILHA POR EXECUCAO, SEM MANIFESTO. O NOME
001300*                   DA PLANILHA E O ARQUIVO SAO LIDOS DE UM CARTAO
001400*                   DE PARAMETRO (PARM.DAT). AS ROTINAS DE DROP,
001500*                   CREATE E INSERT FICAM EM SECOES SEPARADAS PARA
001600*                   PODEREM SER CHAMADAS DE FORMA INDEPENDENTE POR
001700*                   QUEM MANTEM ESTE PROGRAMA (VER SECOES 0400,
001800*                   0500 E 0600 ABAIXO).
001900*----------------------------------------------------------------
002000* HISTORICO DE ALTERACOES
002100*----------------------------------------------------------------
002200* DATA        PROGR.  CHAMADO    DESCRICAO
002300* 30/03/1991  LFT     OS-0481    IMPLANTACAO INICIAL, DERIVADO DE   OS0481
002400*                                CARGATAB-COB PARA RODAR PLANILHA
002500*                                A PLANILHA (SEM MANIFESTO).
002600* 17/11/1992  LFT     OS-0526    TIPAGEM PASSA A OLHAR A LINHA DE   OS0526
002700*                                AMOSTRA JUNTO COM O TITULO.
002800* 05/04/1994  MHB     OS-0603    REGRA DE DESCARTE DE LINHA 100%    OS0603
002900*                                NULA NO INSERT (MESMA REGRA DO
003000*                                CARGATAB-COB).
003100* 12/12/1995  MHB     OS-0650    AJUSTE NA DEDUPLICACAO DE NOME DE  OS0650
003200*                                COLUNA REPETIDO.
003300* 03/06/1997  JQZ     OS-0712    AMPLIADO O TETO DE COLUNAS PARA    OS0712
003400*                                40, IGUALADO AO CARGATAB-COB.
003500* 18/09/1998  JQZ     OS-0765    REVISAO GERAL DE DATA PARA O ANO   OS0765
003600*                                2000. CAMPO DE ANO DO CARTAO DE
003700*                                PARAMETRO PASSA A EXIGIR 4 DIGITOS.
003800* 22/02/2000  JQZ     OS-0789    CONFERIDO POS-VIRADA - OK.         OS0789
003900* 14/08/2001  MHB     OS-0826    NOVO TIPO BOOLEANO (TRUE/FALSE).   OS0826
004000* 09/03/2003  CMA     OS-0872    MARCADOR #ERR PARA CELULA DE TIPO  OS0872
004100*                                NAO RECONHECIDO.
004200*----------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-PC.
004700 OBJECT-COMPUTER.  IBM-PC.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS DIGITO-VALIDO IS "0" THRU "9"
005100     UPSI-0 ON  STATUS IS MODO-TRACO-LIGADO
005200            OFF STATUS IS MODO-TRACO-DESLIGADO.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PARM     ASSIGN TO DISK
005700                 ORGANIZATION LINE SEQUENTIAL
005800                 FILE STATUS WS-STATUS-PARM.
005900
006000     SELECT FILTRO   ASSIGN TO DISK
006100                 ORGANIZATION LINE SEQUENTIAL
006200                 FILE STATUS WS-STATUS-FILTRO.
006300
006400     SELECT PLANHA   ASSIGN TO DISK
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 FILE STATUS WS-STATUS-PLAN.
006700
006800     SELECT SQLGERA  ASSIGN TO DISK
006900                 ORGANIZATION LINE SEQUENTIAL
007000                 FILE STATUS WS-STATUS-SQL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  PARM
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID 'PARM.DAT'
007700     RECORD CONTAINS 100 CHARACTERS.
007800
007900 01  REG-PARM.
008000     05  PARM-NOME-PLAN          PIC X(80).
008100     05  PARM-ARQ-PLAN           PIC X(12).
008200     05  FILLER                  PIC X(08).
008300
008400 FD  FILTRO
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID 'FILTRO.DAT'
008700     RECORD CONTAINS 160 CHARACTERS.
008800
008900 01  REG-FILTRO.
009000     05  FILTRO-PADRAO           PIC X(150).
009100     05  FILLER                  PIC X(10).
009200
009300 FD  PLANHA
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID 'PLANHA.DAT'
009600     RECORD CONTAINS 4000 CHARACTERS.
009700
009800 01  REG-PLANILHA.
009900     05  PLAN-LINHA-TXT          PIC X(3980).
010000     05  FILLER                  PIC X(20).
010100
010200 FD  SQLGERA
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID 'SQLGERA.DAT'
010500     RECORD CONTAINS 4000 CHARACTERS.
010600
010700 01  REG-SQL.
010800     05  SQL-TEXTO               PIC X(3980).
010900     05  FILLER                  PIC X(20).
011000
011100 WORKING-STORAGE SECTION.
011200*----------------------------------------------------------------
011300* STATUS DE ARQUIVO E CHAVES DE FIM-DE-ARQUIVO
011400*----------------------------------------------------------------
011500 77  WS-STATUS-PARM               PIC X(02) VALUE SPACES.
011600 77  WS-STATUS-FILTRO             PIC X(02) VALUE SPACES.
011700 77  WS-STATUS-PLAN               PIC X(02) VALUE SPACES.
011800 77  WS-STATUS-SQL                PIC X(02) VALUE SPACES.
011900
012000 77  WS-EOF-PLAN                  PIC X(01) VALUE 'N'.
012100     88  EOF-PLANILHA                        VALUE 'S'.
012200
012300 77  WS-SW-COL-ACEITA             PIC X(01) VALUE 'N'.
012400     88  COLUNA-ACEITA                       VALUE 'S'.
012500 77  WS-SW-ACHOU                  PIC X(01) VALUE 'N'.
012600     88  NOME-JA-EXISTE                      VALUE 'S'.
012700 77  WS-SW-NUMERICO               PIC X(01) VALUE 'N'.
012800     88  CELULA-E-NUMERICA                   VALUE 'S'.
012900 77  WS-SW-DATA                   PIC X(01) VALUE 'N'.
013000     88  CELULA-E-DATA                       VALUE 'S'.
013100
013200*----------------------------------------------------------------
013300* CONTADORES, INDICES E ACUMULADORES (BINARIOS - COMP)
013400*----------------------------------------------------------------
013500 77  WS-MAX-COLUNAS               PIC 9(04) COMP VALUE 40.
013600 77  WS-MAX-FILTROS               PIC 9(04) COMP VALUE 20.
013700 77  WS-COL-IDX                   PIC 9(04) COMP VALUE ZERO.
013800 77  WS-COL-IDX2                  PIC 9(04) COMP VALUE ZERO.
013900 77  WS-QTD-COLUNAS               PIC 9(04) COMP VALUE ZERO.
014000 77  WS-QTD-SET                   PIC 9(04) COMP VALUE ZERO.
014100 77  WS-QTD-CAMPOS-LINHA          PIC 9(04) COMP VALUE ZERO.
014200 77  WS-CONT-NULOS                PIC 9(04) COMP VALUE ZERO.
014300 77  WS-CONT-LINHA                PIC 9(08) COMP VALUE ZERO.
014400 77  WS-IDX-FILTRO                PIC 9(04) COMP VALUE ZERO.
014500 77  WS-QTD-FILTROS               PIC 9(04) COMP VALUE ZERO.
014600 77  WS-IDX-DEDUP                 PIC 9(04) COMP VALUE ZERO.
014700 77  WS-SUFIXO-DEDUP              PIC 9(04) COMP VALUE ZERO.
014800 77  WS-TAM                       PIC 9(04) COMP VALUE ZERO.
014900 77  WS-TAM2                      PIC 9(04) COMP VALUE ZERO.
015000 77  WS-POS                       PIC 9(04) COMP VALUE ZERO.
015100 77  WS-POS-SAIDA                 PIC 9(04) COMP VALUE ZERO.
015200 77  WS-PONTO-POS                 PIC 9(04) COMP VALUE ZERO.
015300
015400*----------------------------------------------------------------
015500* NOME DA PLANILHA (VEM DO CARTAO DE PARAMETRO) E DE COLUNA
015600*----------------------------------------------------------------
015700 01  WS-NOME-PLAN-BRUTO.
015800     05  WS-NPB-TXT               PIC X(80).
015900     05  FILLER                   PIC X(04).
016000
016100 01  WS-NOME-PLAN-LIMPO.
016200     05  WS-NPL-TXT               PIC X(80).
016300     05  FILLER                   PIC X(04).
016400
016500 01  WS-NOME-COL-BRUTO.
016600     05  WS-NCB-TXT               PIC X(64).
016700     05  FILLER                   PIC X(04).
016800
016900 01  WS-NOME-COL-LIMPO.
017000     05  WS-NCL-TXT               PIC X(64).
017100     05  FILLER                   PIC X(04).
017200
017300 01  WS-NOME-TENTATIVA.
017400     05  WS-NT-TXT                PIC X(64).
017500     05  FILLER                   PIC X(04).
017600
017700*----------------------------------------------------------------
017800* TABELA DE PADROES DO FILTRO (SO COLUNA - NAO HA FILTRO DE
017900* PLANILHA NESTE PROGRAMA, POIS A PLANILHA JA VEM ESCOLHIDA NO
018000* CARTAO DE PARAMETRO). LARGURA 150 PORQUE CADA ENTRADA GUARDA
018100* O NOME DA PLANILHA MAIS O DA COLUNA, SEPARADOS POR PONTO.
018200*----------------------------------------------------------------
018300 01  TB-FILTROS.
018400     05  FILTRO-ENTRADA OCCURS 20 TIMES.
018500         10  FILTRO-TEXTO         PIC X(150).
018600     05  FILLER                   PIC X(08).
018700
018800*----------------------------------------------------------------
018900* TABELA DE DEFINICAO DE COLUNA - UMA ENTRADA POR POSICAO, COM O
019000* NOME JA LIMPO E O TIPO JA DESCOBERTO
019100*----------------------------------------------------------------
019200 01  TB-COLUNAS.
019300     05  COL-ENTRADA OCCURS 40 TIMES.
019400         10  COL-NOME             PIC X(64).
019500         10  COL-TIPO             PIC X(01).
019600             88  COL-E-STRING               VALUE 'S'.
019700             88  COL-E-NUMERICO             VALUE 'N'.
019800             88  COL-E-DATA                 VALUE 'D'.
019900             88  COL-E-BOOLEANO             VALUE 'B'.
020000             88  COL-E-INDEFINIDO           VALUE 'U'.
020100         10  COL-SET              PIC X(01).
020200             88  COL-INCLUIDA               VALUE 'Y'.
020300             88  COL-EXCLUIDA               VALUE 'N'.
020400     05  FILLER                   PIC X(10).
020500
020600*----------------------------------------------------------------
020700* TABELA DE CELULAS DA LINHA CORRENTE
020800*----------------------------------------------------------------
020900 01  TB-CELULAS.
021000     05  CEL-VALOR OCCURS 40 TIMES PIC X(255).
021100     05  FILLER                   PIC X(10).
021200
021300*----------------------------------------------------------------
021400* VISAO ALTERNATIVA DO ARQUIVO 8.3 DA PLANILHA (REDEFINES 1)
021500*----------------------------------------------------------------
021600 01  WS-PLAN-ARQ-TXT              PIC X(16).
021700 01  WS-PLAN-ARQ-PARTES REDEFINES WS-PLAN-ARQ-TXT.
021800     05  WS-PA-NOME               PIC X(08).
021900     05  WS-PA-PONTO              PIC X(01).
022000     05  WS-PA-EXT                PIC X(03).
022100     05  FILLER                   PIC X(04).
022200
022300*----------------------------------------------------------------
022400* VISAO ALTERNATIVA DA CELULA DE DATA (REDEFINES 2)
022500*----------------------------------------------------------------
022600 01  WS-CEL-DATA-TXT              PIC X(20).
022700 01  WS-CEL-DATA-CAMPOS REDEFINES WS-CEL-DATA-TXT.
022800     05  WS-CD-ANO                PIC 9(04).
022900     05  FILLER                   PIC X(01).
023000     05  WS-CD-MES                PIC 9(02).
023100     05  FILLER                   PIC X(01).
023200     05  WS-CD-DIA                PIC 9(02).
023300     05  FILLER                   PIC X(01).
023400     05  WS-CD-HOR                PIC 9(02).
023500     05  FILLER                   PIC X(01).
023600     05  WS-CD-MIN                PIC 9(02).
023700     05  FILLER                   PIC X(04).
023800
023900*----------------------------------------------------------------
024000* VISAO ALTERNATIVA DA CELULA NUMERICA (REDEFINES 3)
024100*----------------------------------------------------------------
024200 01  WS-CEL-NUM-TXT               PIC X(40).
024300 01  WS-CEL-NUM-ALT REDEFINES WS-CEL-NUM-TXT.
024400     05  WS-CN-SINAL              PIC X(01).
024500     05  WS-CN-CORPO              PIC X(35).
024600     05  FILLER                   PIC X(04).
024700
024800*----------------------------------------------------------------
024900* VISAO ALTERNATIVA DO BUFFER DE SAIDA SQL (REDEFINES 4)
025000*----------------------------------------------------------------
025100 01  WS-SQL-BUFFER                PIC X(84).
025200 01  WS-SQL-BUFFER-ALT REDEFINES WS-SQL-BUFFER.
025300     05  WS-SQLB-TAG              PIC X(06).
025400     05  WS-SQLB-RESTO            PIC X(74).
025500     05  FILLER                   PIC X(04).
025600
025700*----------------------------------------------------------------
025800* MONTAGEM DE COMANDOS SQL EM WORKING-STORAGE
025900*----------------------------------------------------------------
026000 01  WS-LINHA-SQL.
026100     05  WS-LSQL-TXT              PIC X(3980).
026200     05  FILLER                   PIC X(20).
026300
026400 01  WS-CHAR-ATUAL                PIC X(01) VALUE SPACE.
026500
026600 PROCEDURE DIVISION.
026700
026800*==================================================================
026900* 0000-INICIO - LE O CARTAO DE PARAMETRO, ABRE OS ARQUIVOS DE
027000* CONTROLE E EXECUTA AS TRES SECOES NA ORDEM: DROP, CREATE E
027100* INSERTS. QUEM QUISER GERAR SO UM DOS TRES PODA A CHAMADA ABAIXO.
027200*==================================================================
027300 0000-INICIO.
027400* ABRE O ARQUIVO: OUTPUT SQLGERA.
027500     OPEN OUTPUT SQLGERA
027600* TESTA SE WS-STATUS-SQL NOT = '00'.
027700     IF WS-STATUS-SQL NOT = '00'
027800* EXIBE MENSAGEM NO CONSOLE.
027900        DISPLAY 'CARGASHT: ERRO AO ABRIR SQLGERA.DAT ' WS-STATUS-SQL
028000        STOP RUN.
028100
028200* EXECUTA A ROTINA 0050-CARREGA-FILTRO (ATE
028300* 0050-CARREGA-FILTRO-EXIT).
028400     PERFORM 0050-CARREGA-FILTRO THRU 0050-CARREGA-FILTRO-EXIT.
028500* EXECUTA A ROTINA 0100-LE-PARAMETRO (ATE 0100-LE-PARAMETRO-EXIT).
028600     PERFORM 0100-LE-PARAMETRO   THRU 0100-LE-PARAMETRO-EXIT.
028700
028800* ABRE O ARQUIVO: INPUT PLANHA.
028900     OPEN INPUT PLANHA
029000* TESTA SE WS-STATUS-PLAN NOT = '00'.
029100     IF WS-STATUS-PLAN NOT = '00'
029200* EXIBE MENSAGEM NO CONSOLE.
029300        DISPLAY 'CARGASHT: PLANHA.DAT NAO ENCONTRADA ' WS-STATUS-PLAN
029400* FECHA O ARQUIVO: SQLGERA.
029500        CLOSE SQLGERA
029600        STOP RUN.
029700
029800* COPIA ZERO PARA A QUANTIDADE DE COLUNAS DA PLANILHA.
029900     MOVE ZERO TO WS-QTD-COLUNAS
030000* COPIA 'N' PARA WS-EOF-PLAN.
030100     MOVE 'N'  TO WS-EOF-PLAN
030200
030300* EXECUTA A ROTINA 0800-LE-CABECALHO (ATE 0800-LE-CABECALHO-EXIT).
030400     PERFORM 0800-LE-CABECALHO THRU 0800-LE-CABECALHO-EXIT.
030500* TESTA SE EOF-PLANILHA.
030600     IF EOF-PLANILHA
030700* FECHA O ARQUIVO: PLANHA.
030800        CLOSE PLANHA
030900* FECHA O ARQUIVO: SQLGERA.
031000        CLOSE SQLGERA
031100        STOP RUN.
031200
031300* EXECUTA A ROTINA 0850-LE-AMOSTRA (ATE 0850-LE-AMOSTRA-EXIT).
031400     PERFORM 0850-LE-AMOSTRA THRU 0850-LE-AMOSTRA-EXIT.
031500* TESTA SE EOF-PLANILHA.
031600     IF EOF-PLANILHA
031700* FECHA O ARQUIVO: PLANHA.
031800        CLOSE PLANHA
031900* FECHA O ARQUIVO: SQLGERA.
032000        CLOSE SQLGERA
032100        STOP RUN.
032200
032300* COPIA ZERO PARA A QUANTIDADE DE COLUNAS SET.
032400     MOVE ZERO TO WS-QTD-SET
032500* EXECUTA A ROTINA 0870-CONTA-SET (ATE 0870-CONTA-SET-EXIT).
032600     PERFORM 0870-CONTA-SET THRU 0870-CONTA-SET-EXIT
032700         VARYING WS-COL-IDX FROM 1 BY 1
032800         UNTIL WS-COL-IDX > WS-QTD-COLUNAS.
032900
033000* TESTA SE WS-QTD-SET = ZERO.
033100     IF WS-QTD-SET = ZERO
033200* FECHA O ARQUIVO: PLANHA.
033300        CLOSE PLANHA
033400* FECHA O ARQUIVO: SQLGERA.
033500        CLOSE SQLGERA
033600        STOP RUN.
033700
033800* EXECUTA A SECAO 0400-MONTA-DROP.
033900     PERFORM 0400-MONTA-DROP.
034000* EXECUTA A SECAO 0500-MONTA-CREATE.
034100     PERFORM 0500-MONTA-CREATE.
034200* EXECUTA A SECAO 0600-MONTA-INSERTS.
034300     PERFORM 0600-MONTA-INSERTS.
034400
034500* EXECUTA A ROTINA 0900-FECHA-TUDO (ATE 0900-FECHA-TUDO-EXIT).
034600     PERFORM 0900-FECHA-TUDO THRU 0900-FECHA-TUDO-EXIT.
034700     STOP RUN.
034800
034900*------------------------------------------------------------------
035000* 0050-CARREGA-FILTRO - MESMA ROTINA DE CARGATAB-COB (SO FILTRO
035100* DE COLUNA - A PLANILHA JA VEM ESCOLHIDA NO CARTAO DE PARAMETRO).
035200*------------------------------------------------------------------
035300 0050-CARREGA-FILTRO.
035400* COPIA ZERO PARA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO.
035500     MOVE ZERO TO WS-QTD-FILTROS
035600* ABRE O ARQUIVO: INPUT FILTRO.
035700     OPEN INPUT FILTRO
035800* TESTA SE WS-STATUS-FILTRO = '35'.
035900     IF WS-STATUS-FILTRO = '35'
036000* COPIA '*.*' PARA FILTRO-TEXTO(1).
036100        MOVE '*.*' TO FILTRO-TEXTO(1)
036200* COPIA 1 PARA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO.
036300        MOVE 1 TO WS-QTD-FILTROS
036400* DESVIA PARA 0050-CARREGA-FILTRO-EXIT.
036500        GO TO 0050-CARREGA-FILTRO-EXIT.
036600* TESTA SE WS-STATUS-FILTRO NOT = '00'.
036700     IF WS-STATUS-FILTRO NOT = '00'
036800* EXIBE MENSAGEM NO CONSOLE.
036900        DISPLAY 'CARGASHT: ERRO AO ABRIR FILTRO.DAT ' WS-STATUS-FILTRO
037000* DESVIA PARA 0050-CARREGA-FILTRO-EXIT.
037100        GO TO 0050-CARREGA-FILTRO-EXIT.
037200
037300 0060-LE-FILTRO.
037400* LE O PROXIMO REGISTRO DE FILTRO.
037500     READ FILTRO
037600         AT END
037700* DESVIA PARA 0070-FECHA-FILTRO.
037800             GO TO 0070-FECHA-FILTRO.
037900* TESTA SE WS-QTD-FILTROS < WS-MAX-FILTROS.
038000     IF WS-QTD-FILTROS < WS-MAX-FILTROS
038100* AVANCA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO (SOMA 1).
038200        ADD 1 TO WS-QTD-FILTROS
038300* COPIA FILTRO-PADRAO PARA FILTRO-TEXTO(WS-QTD-FILTROS).
038400        MOVE FILTRO-PADRAO TO FILTRO-TEXTO(WS-QTD-FILTROS).
038500* DESVIA PARA 0060-LE-FILTRO.
038600     GO TO 0060-LE-FILTRO.
038700
038800 0070-FECHA-FILTRO.
038900* FECHA O ARQUIVO: FILTRO.
039000     CLOSE FILTRO
039100* TESTA SE WS-QTD-FILTROS = ZERO.
039200     IF WS-QTD-FILTROS = ZERO
039300* COPIA '*.*' PARA FILTRO-TEXTO(1).
039400        MOVE '*.*' TO FILTRO-TEXTO(1)
039500* COPIA 1 PARA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO.
039600        MOVE 1 TO WS-QTD-FILTROS.
039700
039800 0050-CARREGA-FILTRO-EXIT. EXIT.
039900
040000*------------------------------------------------------------------
040100* 0100-LE-PARAMETRO - LE A UNICA LINHA DE PARM.DAT: NOME DA
040200* PLANILHA E ARQUIVO ONDE ELA ESTA. LIMPA O NOME DA PLANILHA.
040300*------------------------------------------------------------------
040400 0100-LE-PARAMETRO.
040500* ABRE O ARQUIVO: INPUT PARM.
040600     OPEN INPUT PARM
040700* TESTA SE WS-STATUS-PARM NOT = '00'.
040800     IF WS-STATUS-PARM NOT = '00'
040900* EXIBE MENSAGEM NO CONSOLE.
041000        DISPLAY 'CARGASHT: ERRO AO ABRIR PARM.DAT ' WS-STATUS-PARM
041100* FECHA O ARQUIVO: SQLGERA.
041200        CLOSE SQLGERA
041300        STOP RUN.
041400* LE O PROXIMO REGISTRO DE PARM.
041500     READ PARM
041600         AT END
041700* EXIBE MENSAGEM NO CONSOLE.
041800             DISPLAY 'CARGASHT: PARM.DAT VAZIO'
041900* FECHA O ARQUIVO: PARM.
042000             CLOSE PARM
042100* FECHA O ARQUIVO: SQLGERA.
042200             CLOSE SQLGERA
042300             STOP RUN.
042400* COPIA PARM-NOME-PLAN PARA WS-NPB-TXT.
042500     MOVE PARM-NOME-PLAN TO WS-NPB-TXT
042600* FECHA O ARQUIVO: PARM.
042700     CLOSE PARM
042800* EXECUTA A ROTINA 1000-LIMPA-NOME-PLAN (ATE
042900* 1000-LIMPA-NOME-PLAN-EXIT).
043000     PERFORM 1000-LIMPA-NOME-PLAN THRU 1000-LIMPA-NOME-PLAN-EXIT.
043100
043200 0100-LE-PARAMETRO-EXIT. EXIT.
043300
043400*------------------------------------------------------------------
043500* 1000-LIMPA-NOME-PLAN / 1010-TAMANHO-BRUTO - MESMA REGRA DE
043600* LIMPEZA DE NOME USADA EM CARGATAB-COB. MANTIDAS SEPARADAS, POIS
043700* OS DOIS PROGRAMAS NUNCA PARTILHAM CODIGO (NEM COPY, NEM CALL).
043800*------------------------------------------------------------------
043900 1000-LIMPA-NOME-PLAN.
044000* COPIA SPACES PARA WS-NPL-TXT.
044100     MOVE SPACES TO WS-NPL-TXT
044200* COPIA ZERO PARA O INDICE DE LEITURA NO CAMPO BRUTO.
044300     MOVE ZERO   TO WS-POS
044400* COPIA ZERO PARA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO
044500* LIMPO).
044600     MOVE ZERO   TO WS-POS-SAIDA
044700* COPIA ZERO PARA O TAMANHO UTIL RESTANTE.
044800     MOVE ZERO   TO WS-TAM
044900* EXECUTA A ROTINA 1010-TAMANHO-BRUTO (ATE
045000* 1010-TAMANHO-BRUTO-EXIT).
045100     PERFORM 1010-TAMANHO-BRUTO THRU 1010-TAMANHO-BRUTO-EXIT.
045200
045300*------------------------------------------------------------------
045400* 1020-LIMPA-CHAR - TRATA UM CARACTER DE CADA VEZ DO NOME BRUTO DA
045500* PLANILHA.
045600*------------------------------------------------------------------
045700 1020-LIMPA-CHAR.
045800* TESTA SE WS-POS > WS-TAM.
045900     IF WS-POS > WS-TAM
046000* DESVIA PARA 1000-LIMPA-NOME-PLAN-EXIT.
046100        GO TO 1000-LIMPA-NOME-PLAN-EXIT.
046200* COPIA WS-NPB-TXT(WS-POS:1) PARA WS-CHAR-ATUAL.
046300     MOVE WS-NPB-TXT(WS-POS:1) TO WS-CHAR-ATUAL
046400* TESTA SE WS-CHAR-ATUAL = SPACE.
046500     IF WS-CHAR-ATUAL = SPACE
046600* DESVIA PARA 1030-PROX-CHAR.
046700        GO TO 1030-PROX-CHAR.
046800* TESTA SE WS-CHAR-ATUAL = QUOTE.
046900     IF WS-CHAR-ATUAL = QUOTE
047000* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
047100* (SOMA 1).
047200        ADD 1 TO WS-POS-SAIDA
047300* COPIA '\' PARA WS-NPL-TXT(WS-POS-SAIDA:1).
047400        MOVE '\' TO WS-NPL-TXT(WS-POS-SAIDA:1)
047500* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
047600* (SOMA 1).
047700        ADD 1 TO WS-POS-SAIDA
047800* COPIA QUOTE PARA WS-NPL-TXT(WS-POS-SAIDA:1).
047900        MOVE QUOTE TO WS-NPL-TXT(WS-POS-SAIDA:1)
048000* DESVIA PARA 1030-PROX-CHAR.
048100        GO TO 1030-PROX-CHAR.
048200* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
048300* (SOMA 1).
048400     ADD 1 TO WS-POS-SAIDA
048500* COPIA WS-CHAR-ATUAL PARA WS-NPL-TXT(WS-POS-SAIDA:1).
048600     MOVE WS-CHAR-ATUAL TO WS-NPL-TXT(WS-POS-SAIDA:1).
048700
048800*------------------------------------------------------------------
048900* 1030-PROX-CHAR - AVANCA PARA O PROXIMO CARACTER DO NOME BRUTO.
049000*------------------------------------------------------------------
049100 1030-PROX-CHAR.
049200* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
049300     ADD 1 TO WS-POS
049400* DESVIA PARA 1020-LIMPA-CHAR.
049500     GO TO 1020-LIMPA-CHAR.
049600
049700 1000-LIMPA-NOME-PLAN-EXIT. EXIT.
049800
049900 1010-TAMANHO-BRUTO.
050000* COPIA 80 PARA O TAMANHO UTIL RESTANTE.
050100     MOVE 80 TO WS-TAM.
050200
050300*------------------------------------------------------------------
050400* 1015-TESTA-FIM - CONFERE SE JA CHEGOU NO FIM UTIL DO NOME BRUTO.
050500*------------------------------------------------------------------
050600 1015-TESTA-FIM.
050700* TESTA SE WS-TAM = ZERO.
050800     IF WS-TAM = ZERO
050900* DESVIA PARA 1010-TAMANHO-BRUTO-EXIT.
051000        GO TO 1010-TAMANHO-BRUTO-EXIT.
051100* TESTA SE WS-NPB-TXT(WS-TAM:1) NOT = SPACE.
051200     IF WS-NPB-TXT(WS-TAM:1) NOT = SPACE
051300* DESVIA PARA 1010-TAMANHO-BRUTO-EXIT.
051400        GO TO 1010-TAMANHO-BRUTO-EXIT.
051500* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
051600     SUBTRACT 1 FROM WS-TAM
051700* DESVIA PARA 1015-TESTA-FIM.
051800     GO TO 1015-TESTA-FIM.
051900
052000 1010-TAMANHO-BRUTO-EXIT. EXIT.
052100
052200*------------------------------------------------------------------
052300* 4000-FILTRA-COLUNA - TESTE DE LIBERACAO DA COLUNA CONTRA A
052400* LISTA DO FILTRO.DAT. IGUAL A ROTINA DE CARGATAB-COB.
052500*------------------------------------------------------------------
052600 4000-FILTRA-COLUNA.
052700* COPIA 'N' PARA WS-SW-COL-ACEITA.
052800     MOVE 'N' TO WS-SW-COL-ACEITA
052900* COPIA ZERO PARA O TAMANHO UTIL AUXILIAR.
053000     MOVE ZERO TO WS-TAM2
053100* COPIA WS-NPL-TXT PARA WS-NPB-TXT.
053200     MOVE WS-NPL-TXT TO WS-NPB-TXT
053300* EXECUTA A ROTINA 1010-TAMANHO-BRUTO (ATE
053400* 1010-TAMANHO-BRUTO-EXIT).
053500     PERFORM 1010-TAMANHO-BRUTO THRU 1010-TAMANHO-BRUTO-EXIT.
053600* COPIA WS-TAM PARA O TAMANHO UTIL AUXILIAR.
053700     MOVE WS-TAM TO WS-TAM2
053800* COPIA 1 PARA O INDICE DA ENTRADA DO FILTRO.
053900     MOVE 1 TO WS-IDX-FILTRO.
054000
054100*------------------------------------------------------------------
054200* 4010-TESTA-FILTRO-COL - CONFRONTA A COLUNA COM UMA ENTRADA DO
054300* FILTRO.
054400*------------------------------------------------------------------
054500 4010-TESTA-FILTRO-COL.
054600* TESTA SE WS-IDX-FILTRO > WS-QTD-FILTROS.
054700     IF WS-IDX-FILTRO > WS-QTD-FILTROS
054800* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
054900        GO TO 4000-FILTRA-COLUNA-EXIT.
055000* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO) = '*.*'.
055100     IF FILTRO-TEXTO(WS-IDX-FILTRO) = '*.*'
055200* COPIA 'S' PARA WS-SW-COL-ACEITA.
055300        MOVE 'S' TO WS-SW-COL-ACEITA
055400* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
055500        GO TO 4000-FILTRA-COLUNA-EXIT.
055600* TESTA SE WS-TAM2 = ZERO.
055700     IF WS-TAM2 = ZERO
055800* DESVIA PARA 4020-PROX-FILTRO-COL.
055900        GO TO 4020-PROX-FILTRO-COL.
056000* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(1:WS-TAM2) NOT =
056100* WS-NPL-TXT(1:WS-TAM2).
056200     IF FILTRO-TEXTO(WS-IDX-FILTRO)(1:WS-TAM2) NOT = WS-NPL-TXT(1:WS-TAM2)
056300* DESVIA PARA 4020-PROX-FILTRO-COL.
056400        GO TO 4020-PROX-FILTRO-COL.
056500* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 1:1) NOT = '.'.
056600     IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 1:1) NOT = '.'
056700* DESVIA PARA 4020-PROX-FILTRO-COL.
056800        GO TO 4020-PROX-FILTRO-COL.
056900* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:1) = '*'.
057000     IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:1) = '*'
057100* COPIA 'S' PARA WS-SW-COL-ACEITA.
057200        MOVE 'S' TO WS-SW-COL-ACEITA
057300* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
057400        GO TO 4000-FILTRA-COLUNA-EXIT.
057500* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:64) =
057600* WS-NCL-TXT.
057700     IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:64) = WS-NCL-TXT
057800* COPIA 'S' PARA WS-SW-COL-ACEITA.
057900        MOVE 'S' TO WS-SW-COL-ACEITA
058000* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
058100        GO TO 4000-FILTRA-COLUNA-EXIT.
058200
058300*------------------------------------------------------------------
058400* 4020-PROX-FILTRO-COL - AVANCA PARA A PROXIMA ENTRADA DO FILTRO
058500* DE COLUNA.
058600*------------------------------------------------------------------
058700 4020-PROX-FILTRO-COL.
058800* AVANCA O INDICE DA ENTRADA DO FILTRO (SOMA 1).
058900     ADD 1 TO WS-IDX-FILTRO
059000* DESVIA PARA 4010-TESTA-FILTRO-COL.
059100     GO TO 4010-TESTA-FILTRO-COL.
059200
059300 4000-FILTRA-COLUNA-EXIT. EXIT.
059400
059500*------------------------------------------------------------------
059600* 0800-LE-CABECALHO - LINHA 1: NOME DAS COLUNAS.
059700*------------------------------------------------------------------
059800 0800-LE-CABECALHO.
059900* LE O PROXIMO REGISTRO DE PLANHA.
060000     READ PLANHA
060100         AT END
060200* COPIA 'S' PARA WS-EOF-PLAN.
060300             MOVE 'S' TO WS-EOF-PLAN
060400* DESVIA PARA 0800-LE-CABECALHO-EXIT.
060500             GO TO 0800-LE-CABECALHO-EXIT.
060600* EXECUTA A ROTINA 1900-DESMONTA-LINHA (ATE
060700* 1900-DESMONTA-LINHA-EXIT).
060800     PERFORM 1900-DESMONTA-LINHA THRU 1900-DESMONTA-LINHA-EXIT.
060900* COPIA WS-QTD-CAMPOS-LINHA PARA A QUANTIDADE DE COLUNAS DA
061000* PLANILHA.
061100     MOVE WS-QTD-CAMPOS-LINHA TO WS-QTD-COLUNAS
061200
061300* EXECUTA A ROTINA 0810-REGISTRA-COLUNA (ATE
061400* 0810-REGISTRA-COLUNA-EXIT).
061500     PERFORM 0810-REGISTRA-COLUNA THRU 0810-REGISTRA-COLUNA-EXIT
061600         VARYING WS-COL-IDX FROM 1 BY 1
061700         UNTIL WS-COL-IDX > WS-QTD-COLUNAS.
061800
061900 0800-LE-CABECALHO-EXIT. EXIT.
062000
062100*------------------------------------------------------------------
062200* 0810-REGISTRA-COLUNA - LIMPA O TITULO, APLICA O FILTRO E
062300* DEDUPLICA. IGUAL EM ESPIRITO A 1150-REGISTRA-COLUNA DE
062400* CARGATAB-COB.
062500*------------------------------------------------------------------
062600 0810-REGISTRA-COLUNA.
062700* COPIA SPACES PARA WS-NCB-TXT.
062800     MOVE SPACES TO WS-NCB-TXT
062900* COPIA CEL-VALOR(WS-COL-IDX) PARA WS-NCB-TXT.
063000     MOVE CEL-VALOR(WS-COL-IDX) TO WS-NCB-TXT
063100* COPIA SPACES PARA WS-NCL-TXT.
063200     MOVE SPACES TO WS-NCL-TXT
063300* COPIA ZERO PARA O INDICE DE LEITURA NO CAMPO BRUTO.
063400     MOVE ZERO TO WS-POS
063500* COPIA ZERO PARA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO
063600* LIMPO).
063700     MOVE ZERO TO WS-POS-SAIDA
063800* COPIA 64 PARA O TAMANHO UTIL RESTANTE.
063900     MOVE 64 TO WS-TAM
064000* EXECUTA A ROTINA 0820-LIMPA-TITULO (ATE 0820-LIMPA-TITULO-EXIT).
064100     PERFORM 0820-LIMPA-TITULO THRU 0820-LIMPA-TITULO-EXIT.
064200
064300* EXECUTA A ROTINA 4000-FILTRA-COLUNA (ATE
064400* 4000-FILTRA-COLUNA-EXIT).
064500     PERFORM 4000-FILTRA-COLUNA THRU 4000-FILTRA-COLUNA-EXIT.
064600* TESTA SE NAO COLUNA-ACEITA.
064700     IF NOT COLUNA-ACEITA
064800* COPIA SPACES PARA COL-NOME(WS-COL-IDX).
064900        MOVE SPACES TO COL-NOME(WS-COL-IDX)
065000* COPIA 'U' PARA COL-TIPO(WS-COL-IDX).
065100        MOVE 'U' TO COL-TIPO(WS-COL-IDX)
065200* COPIA 'N' PARA COL-SET(WS-COL-IDX).
065300        MOVE 'N' TO COL-SET(WS-COL-IDX)
065400* DESVIA PARA 0810-REGISTRA-COLUNA-EXIT.
065500        GO TO 0810-REGISTRA-COLUNA-EXIT.
065600
065700* EXECUTA A ROTINA 2000-DEDUP-COLUNA (ATE 2000-DEDUP-COLUNA-EXIT).
065800     PERFORM 2000-DEDUP-COLUNA THRU 2000-DEDUP-COLUNA-EXIT.
065900
066000* COPIA WS-NT-TXT PARA COL-NOME(WS-COL-IDX).
066100     MOVE WS-NT-TXT TO COL-NOME(WS-COL-IDX)
066200* COPIA 'U' PARA COL-TIPO(WS-COL-IDX).
066300     MOVE 'U' TO COL-TIPO(WS-COL-IDX)
066400* COPIA 'Y' PARA COL-SET(WS-COL-IDX).
066500     MOVE 'Y' TO COL-SET(WS-COL-IDX).
066600
066700 0810-REGISTRA-COLUNA-EXIT. EXIT.
066800
066900 0820-LIMPA-TITULO.
067000* TESTA SE WS-POS > WS-TAM.
067100     IF WS-POS > WS-TAM
067200* DESVIA PARA 0820-LIMPA-TITULO-EXIT.
067300        GO TO 0820-LIMPA-TITULO-EXIT.
067400* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
067500     ADD 1 TO WS-POS
067600* COPIA WS-NCB-TXT(WS-POS:1) PARA WS-CHAR-ATUAL.
067700     MOVE WS-NCB-TXT(WS-POS:1) TO WS-CHAR-ATUAL
067800* TESTA SE WS-CHAR-ATUAL = SPACE.
067900     IF WS-CHAR-ATUAL = SPACE
068000* DESVIA PARA 0820-LIMPA-TITULO.
068100        GO TO 0820-LIMPA-TITULO.
068200* TESTA SE WS-CHAR-ATUAL = QUOTE.
068300     IF WS-CHAR-ATUAL = QUOTE
068400* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
068500* (SOMA 1).
068600        ADD 1 TO WS-POS-SAIDA
068700* COPIA '\' PARA WS-NCL-TXT(WS-POS-SAIDA:1).
068800        MOVE '\' TO WS-NCL-TXT(WS-POS-SAIDA:1)
068900* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
069000* (SOMA 1).
069100        ADD 1 TO WS-POS-SAIDA
069200* COPIA QUOTE PARA WS-NCL-TXT(WS-POS-SAIDA:1).
069300        MOVE QUOTE TO WS-NCL-TXT(WS-POS-SAIDA:1)
069400* DESVIA PARA 0820-LIMPA-TITULO.
069500        GO TO 0820-LIMPA-TITULO.
069600* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
069700* (SOMA 1).
069800     ADD 1 TO WS-POS-SAIDA
069900* COPIA WS-CHAR-ATUAL PARA WS-NCL-TXT(WS-POS-SAIDA:1).
070000     MOVE WS-CHAR-ATUAL TO WS-NCL-TXT(WS-POS-SAIDA:1)
070100* DESVIA PARA 0820-LIMPA-TITULO.
070200     GO TO 0820-LIMPA-TITULO.
070300
070400 0820-LIMPA-TITULO-EXIT. EXIT.
070500
070600*------------------------------------------------------------------
070700* 2000-DEDUP-COLUNA / 2040-ANEXA-SUFIXO / 2060 / 2070 - EVITAM
070800* NOME DE COLUNA REPETIDO. IDENTICAS EM ESPIRITO AS DE CARGATAB-COB.
070900*------------------------------------------------------------------
071000 2000-DEDUP-COLUNA.
071100* COPIA WS-NCL-TXT PARA WS-NT-TXT.
071200     MOVE WS-NCL-TXT TO WS-NT-TXT
071300* COPIA ZERO PARA O SUFIXO NUMERICO DE DEDUPLICACAO.
071400     MOVE ZERO TO WS-SUFIXO-DEDUP.
071500
071600*------------------------------------------------------------------
071700* 2010-TESTA-REPETIDO - REINICIA A VARREDURA DAS COLUNAS
071800* ANTERIORES PARA O NOME ATUAL.
071900*------------------------------------------------------------------
072000 2010-TESTA-REPETIDO.
072100* COPIA 'N' PARA WS-SW-ACHOU.
072200     MOVE 'N' TO WS-SW-ACHOU
072300* COPIA 1 PARA O INDICE DE VARREDURA DA DEDUPLICACAO.
072400     MOVE 1 TO WS-IDX-DEDUP.
072500
072600*------------------------------------------------------------------
072700* 2020-VARRE-ANTERIORES - PERCORRE AS COLUNAS JA REGISTRADAS
072800* PROCURANDO NOME IGUAL.
072900*------------------------------------------------------------------
073000 2020-VARRE-ANTERIORES.
073100* TESTA SE WS-IDX-DEDUP >= WS-COL-IDX.
073200     IF WS-IDX-DEDUP >= WS-COL-IDX
073300* DESVIA PARA 2030-DECIDE.
073400        GO TO 2030-DECIDE.
073500* TESTA SE COL-SET(WS-IDX-DEDUP) = 'Y'.
073600     IF COL-SET(WS-IDX-DEDUP) = 'Y'
073700* TESTA SE COL-NOME(WS-IDX-DEDUP) = WS-NT-TXT.
073800        IF COL-NOME(WS-IDX-DEDUP) = WS-NT-TXT
073900* COPIA 'S' PARA WS-SW-ACHOU.
074000           MOVE 'S' TO WS-SW-ACHOU.
074100* AVANCA O INDICE DE VARREDURA DA DEDUPLICACAO (SOMA 1).
074200     ADD 1 TO WS-IDX-DEDUP
074300* DESVIA PARA 2020-VARRE-ANTERIORES.
074400     GO TO 2020-VARRE-ANTERIORES.
074500
074600*------------------------------------------------------------------
074700* 2030-DECIDE - DECIDE SE O NOME PRECISA DE SUFIXO OU JA ESTA
074800* LIVRE.
074900*------------------------------------------------------------------
075000 2030-DECIDE.
075100* TESTA SE NAO NOME-JA-EXISTE.
075200     IF NOT NOME-JA-EXISTE
075300* DESVIA PARA 2000-DEDUP-COLUNA-EXIT.
075400        GO TO 2000-DEDUP-COLUNA-EXIT.
075500* AVANCA O SUFIXO NUMERICO DE DEDUPLICACAO (SOMA 1).
075600     ADD 1 TO WS-SUFIXO-DEDUP
075700* COPIA WS-NCL-TXT PARA WS-NT-TXT.
075800     MOVE WS-NCL-TXT TO WS-NT-TXT
075900* EXECUTA A ROTINA 2040-ANEXA-SUFIXO (ATE 2040-ANEXA-SUFIXO-EXIT).
076000     PERFORM 2040-ANEXA-SUFIXO THRU 2040-ANEXA-SUFIXO-EXIT.
076100* DESVIA PARA 2010-TESTA-REPETIDO.
076200     GO TO 2010-TESTA-REPETIDO.
076300
076400*------------------------------------------------------------------
076500* 2000-DEDUP-COLUNA-EXIT - SAIDA NORMAL DA ROTINA DE DEDUP: O
076600* NOME EM WS-NT-TXT JA E UNICO NA PLANILHA (SEM REPETICAO ANTERIOR
076700* OU JA RECEBEU O SUFIXO NECESSARIO PARA FICAR UNICO).
076800*------------------------------------------------------------------
076900 2000-DEDUP-COLUNA-EXIT. EXIT.
077000
077100 2040-ANEXA-SUFIXO.
077200* COPIA SPACES PARA WS-NPB-TXT.
077300     MOVE SPACES TO WS-NPB-TXT
077400* COPIA WS-NCL-TXT PARA WS-NPB-TXT.
077500     MOVE WS-NCL-TXT TO WS-NPB-TXT
077600* COPIA 64 PARA O TAMANHO UTIL RESTANTE.
077700     MOVE 64 TO WS-TAM.
077800
077900*------------------------------------------------------------------
078000* 2045-ACHA-FIM-NOME - LOCALIZA O FIM UTIL DO NOME LIMPO ANTES DE
078100* ANEXAR O SUFIXO.
078200*------------------------------------------------------------------
078300 2045-ACHA-FIM-NOME.
078400* TESTA SE WS-TAM = ZERO.
078500     IF WS-TAM = ZERO
078600* DESVIA PARA 2050-GRAVA-DIGITOS.
078700        GO TO 2050-GRAVA-DIGITOS.
078800* TESTA SE WS-NPB-TXT(WS-TAM:1) NOT = SPACE.
078900     IF WS-NPB-TXT(WS-TAM:1) NOT = SPACE
079000* DESVIA PARA 2050-GRAVA-DIGITOS.
079100        GO TO 2050-GRAVA-DIGITOS.
079200* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
079300     SUBTRACT 1 FROM WS-TAM
079400* DESVIA PARA 2045-ACHA-FIM-NOME.
079500     GO TO 2045-ACHA-FIM-NOME.
079600
079700*------------------------------------------------------------------
079800* 2050-GRAVA-DIGITOS - DECIDE SE O SUFIXO TEM UM OU DOIS DIGITOS E
079900* CHAMA A ROTINA CERTA.
080000*------------------------------------------------------------------
080100 2050-GRAVA-DIGITOS.
080200* TESTA SE WS-SUFIXO-DEDUP < 10.
080300     IF WS-SUFIXO-DEDUP < 10
080400* AVANCA O TAMANHO UTIL RESTANTE (SOMA 1).
080500        ADD 1 TO WS-TAM
080600* EXECUTA A ROTINA 2060-DIGITO-UNICO (ATE 2060-DIGITO-UNICO-EXIT).
080700        PERFORM 2060-DIGITO-UNICO THRU 2060-DIGITO-UNICO-EXIT
080800* DESVIA PARA 2040-ANEXA-SUFIXO-EXIT.
080900        GO TO 2040-ANEXA-SUFIXO-EXIT.
081000* AVANCA O TAMANHO UTIL RESTANTE (SOMA 1).
081100     ADD 1 TO WS-TAM
081200* EXECUTA A ROTINA 2070-DIGITO-DEZENA (ATE
081300* 2070-DIGITO-DEZENA-EXIT).
081400     PERFORM 2070-DIGITO-DEZENA THRU 2070-DIGITO-DEZENA-EXIT.
081500
081600 2040-ANEXA-SUFIXO-EXIT. EXIT.
081700
081800*------------------------------------------------------------------
081900* 2060-DIGITO-UNICO - ANEXA UM SUFIXO DE UM DIGITO SO (0-9) AO
082000* NOME.
082100*------------------------------------------------------------------
082200 2060-DIGITO-UNICO.
082300* CALCULA O CONTADOR/INDICE AUXILIAR = WS-SUFIXO-DEDUP + 48.
082400     COMPUTE WS-COL-IDX2 = WS-SUFIXO-DEDUP + 48
082500* COPIA WS-COL-IDX2 PARA WS-CHAR-ATUAL.
082600     MOVE WS-COL-IDX2 TO WS-CHAR-ATUAL
082700* COPIA WS-NPB-TXT(1:WS-TAM) PARA WS-NCL-TXT.
082800     MOVE WS-NPB-TXT(1:WS-TAM) TO WS-NCL-TXT.
082900
083000 2060-DIGITO-UNICO-EXIT. EXIT.
083100
083200*------------------------------------------------------------------
083300* 2070-DIGITO-DEZENA - ANEXA UM SUFIXO DE DOIS DIGITOS (10-99) AO
083400* NOME.
083500*------------------------------------------------------------------
083600 2070-DIGITO-DEZENA.
083700* DIVIDE O SUFIXO NUMERICO DE DEDUPLICACAO POR 10, GUARDANDO O
083800* QUOCIENTE EM O CONTADOR/INDICE AUXILIAR.
083900     DIVIDE WS-SUFIXO-DEDUP BY 10 GIVING WS-COL-IDX2
084000* COPIA WS-NPB-TXT(1:WS-TAM) PARA WS-NCL-TXT.
084100     MOVE WS-NPB-TXT(1:WS-TAM) TO WS-NCL-TXT
084200* AVANCA O TAMANHO UTIL RESTANTE (SOMA 1).
084300     ADD 1 TO WS-TAM.
084400
084500 2070-DIGITO-DEZENA-EXIT. EXIT.
084600
084700*------------------------------------------------------------------
084800* 0850-LE-AMOSTRA - LINHA 2: INFERE O TIPO DE CADA COLUNA SET.
084900*------------------------------------------------------------------
085000 0850-LE-AMOSTRA.
085100* LE O PROXIMO REGISTRO DE PLANHA.
085200     READ PLANHA
085300         AT END
085400* COPIA 'S' PARA WS-EOF-PLAN.
085500             MOVE 'S' TO WS-EOF-PLAN
085600* DESVIA PARA 0850-LE-AMOSTRA-EXIT.
085700             GO TO 0850-LE-AMOSTRA-EXIT.
085800* EXECUTA A ROTINA 1900-DESMONTA-LINHA (ATE
085900* 1900-DESMONTA-LINHA-EXIT).
086000     PERFORM 1900-DESMONTA-LINHA THRU 1900-DESMONTA-LINHA-EXIT.
086100
086200* EXECUTA A ROTINA 0860-INFERE-COLUNA (ATE
086300* 0860-INFERE-COLUNA-EXIT).
086400     PERFORM 0860-INFERE-COLUNA THRU 0860-INFERE-COLUNA-EXIT
086500         VARYING WS-COL-IDX FROM 1 BY 1
086600         UNTIL WS-COL-IDX > WS-QTD-COLUNAS.
086700
086800 0850-LE-AMOSTRA-EXIT. EXIT.
086900
087000*------------------------------------------------------------------
087100* 0860-INFERE-COLUNA - DESCOBRE O TIPO DE UMA UNICA COLUNA DA
087200* AMOSTRA.
087300*------------------------------------------------------------------
087400 0860-INFERE-COLUNA.
087500* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y'.
087600     IF COL-SET(WS-COL-IDX) NOT = 'Y'
087700* DESVIA PARA 0860-INFERE-COLUNA-EXIT.
087800        GO TO 0860-INFERE-COLUNA-EXIT.
087900* TESTA SE WS-COL-IDX > WS-QTD-CAMPOS-LINHA.
088000     IF WS-COL-IDX > WS-QTD-CAMPOS-LINHA
088100* COPIA 'U' PARA COL-TIPO(WS-COL-IDX).
088200        MOVE 'U' TO COL-TIPO(WS-COL-IDX)
088300* DESVIA PARA 0860-INFERE-COLUNA-EXIT.
088400        GO TO 0860-INFERE-COLUNA-EXIT.
088500* EXECUTA A ROTINA 5000-INFERE-TIPO (ATE 5000-INFERE-TIPO-EXIT).
088600     PERFORM 5000-INFERE-TIPO THRU 5000-INFERE-TIPO-EXIT.
088700* COPIA WS-CHAR-ATUAL PARA COL-TIPO(WS-COL-IDX).
088800     MOVE WS-CHAR-ATUAL TO COL-TIPO(WS-COL-IDX).
088900
089000 0860-INFERE-COLUNA-EXIT. EXIT.
089100
089200*------------------------------------------------------------------
089300* 5000-INFERE-TIPO / 5100-VALIDA-NUMERICO / 5200-VALIDA-DATA -
089400* DESCOBREM O TIPO DA COLUNA PELA CELULA DE AMOSTRA. IDENTICAS EM
089500* ESPIRITO AS DE CARGATAB-COB.
089600*------------------------------------------------------------------
089700 5000-INFERE-TIPO.
089800* TESTA SE CEL-VALOR(WS-COL-IDX) = SPACES.
089900     IF CEL-VALOR(WS-COL-IDX) = SPACES
090000* COPIA 'S' PARA WS-CHAR-ATUAL.
090100        MOVE 'S' TO WS-CHAR-ATUAL
090200* DESVIA PARA 5000-INFERE-TIPO-EXIT.
090300        GO TO 5000-INFERE-TIPO-EXIT.
090400* TESTA SE CEL-VALOR(WS-COL-IDX) = '#ERR'.
090500     IF CEL-VALOR(WS-COL-IDX) = '#ERR'
090600* COPIA 'U' PARA WS-CHAR-ATUAL.
090700        MOVE 'U' TO WS-CHAR-ATUAL
090800* DESVIA PARA 5000-INFERE-TIPO-EXIT.
090900        GO TO 5000-INFERE-TIPO-EXIT.
091000* TESTA SE CEL-VALOR(WS-COL-IDX) = 'TRUE' OR CEL-VALOR(WS-COL-IDX)
091100* = 'FALSE'.
091200     IF CEL-VALOR(WS-COL-IDX) = 'TRUE' OR CEL-VALOR(WS-COL-IDX) = 'FALSE'
091300* COPIA 'B' PARA WS-CHAR-ATUAL.
091400        MOVE 'B' TO WS-CHAR-ATUAL
091500* DESVIA PARA 5000-INFERE-TIPO-EXIT.
091600        GO TO 5000-INFERE-TIPO-EXIT.
091700* EXECUTA A ROTINA 5200-VALIDA-DATA (ATE 5200-VALIDA-DATA-EXIT).
091800     PERFORM 5200-VALIDA-DATA THRU 5200-VALIDA-DATA-EXIT.
091900* TESTA SE CELULA-E-DATA.
092000     IF CELULA-E-DATA
092100* COPIA 'D' PARA WS-CHAR-ATUAL.
092200        MOVE 'D' TO WS-CHAR-ATUAL
092300* DESVIA PARA 5000-INFERE-TIPO-EXIT.
092400        GO TO 5000-INFERE-TIPO-EXIT.
092500* EXECUTA A ROTINA 5100-VALIDA-NUMERICO (ATE
092600* 5100-VALIDA-NUMERICO-EXIT).
092700     PERFORM 5100-VALIDA-NUMERICO THRU 5100-VALIDA-NUMERICO-EXIT.
092800* TESTA SE CELULA-E-NUMERICA.
092900     IF CELULA-E-NUMERICA
093000* COPIA 'N' PARA WS-CHAR-ATUAL.
093100        MOVE 'N' TO WS-CHAR-ATUAL
093200* DESVIA PARA 5000-INFERE-TIPO-EXIT.
093300        GO TO 5000-INFERE-TIPO-EXIT.
093400* COPIA 'S' PARA WS-CHAR-ATUAL.
093500     MOVE 'S' TO WS-CHAR-ATUAL.
093600
093700 5000-INFERE-TIPO-EXIT. EXIT.
093800
093900 5100-VALIDA-NUMERICO.
094000* COPIA 'S' PARA WS-SW-NUMERICO.
094100     MOVE 'S' TO WS-SW-NUMERICO
094200* COPIA SPACES PARA WS-CEL-NUM-TXT.
094300     MOVE SPACES TO WS-CEL-NUM-TXT
094400* COPIA CEL-VALOR(WS-COL-IDX)(1:40) PARA WS-CEL-NUM-TXT.
094500     MOVE CEL-VALOR(WS-COL-IDX)(1:40) TO WS-CEL-NUM-TXT
094600* COPIA ZERO PARA A POSICAO DO PONTO DECIMAL JA ENCONTRADO.
094700     MOVE ZERO TO WS-PONTO-POS
094800* COPIA 40 PARA O TAMANHO UTIL AUXILIAR.
094900     MOVE 40 TO WS-TAM2.
095000
095100*------------------------------------------------------------------
095200* 5105-ACHA-FIM-NUM - LOCALIZA O FIM UTIL DO TEXTO NUMERICO (SEM
095300* BRANCO A DIREITA).
095400*------------------------------------------------------------------
095500 5105-ACHA-FIM-NUM.
095600* TESTA SE WS-TAM2 = ZERO.
095700     IF WS-TAM2 = ZERO
095800* DESVIA PARA 5110-COMECA-NUM.
095900        GO TO 5110-COMECA-NUM.
096000* TESTA SE WS-CEL-NUM-TXT(WS-TAM2:1) NOT = SPACE.
096100     IF WS-CEL-NUM-TXT(WS-TAM2:1) NOT = SPACE
096200* DESVIA PARA 5110-COMECA-NUM.
096300        GO TO 5110-COMECA-NUM.
096400* RECUA O TAMANHO UTIL AUXILIAR (SUBTRAI 1).
096500     SUBTRACT 1 FROM WS-TAM2
096600* DESVIA PARA 5105-ACHA-FIM-NUM.
096700     GO TO 5105-ACHA-FIM-NUM.
096800
096900*------------------------------------------------------------------
097000* 5110-COMECA-NUM - PREPARA O INDICE PARA COMECAR A VARREDURA
097100* DIGITO A DIGITO.
097200*------------------------------------------------------------------
097300 5110-COMECA-NUM.
097400* TESTA SE WS-TAM2 = ZERO.
097500     IF WS-TAM2 = ZERO
097600* COPIA 'N' PARA WS-SW-NUMERICO.
097700        MOVE 'N' TO WS-SW-NUMERICO
097800* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
097900        GO TO 5100-VALIDA-NUMERICO-EXIT.
098000* COPIA 1 PARA O INDICE DE LEITURA NO CAMPO BRUTO.
098100     MOVE 1 TO WS-POS.
098200
098300*------------------------------------------------------------------
098400* 5120-TESTA-DIGITO - CONFERE UM CARACTER DA CELULA NUMERICA.
098500*------------------------------------------------------------------
098600 5120-TESTA-DIGITO.
098700* TESTA SE WS-POS > WS-TAM2.
098800     IF WS-POS > WS-TAM2
098900* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
099000        GO TO 5100-VALIDA-NUMERICO-EXIT.
099100* TESTA SE WS-POS = 1 AND WS-CEL-NUM-TXT(1:1) = '-'.
099200     IF WS-POS = 1 AND WS-CEL-NUM-TXT(1:1) = '-'
099300* DESVIA PARA 5130-PROX-DIGITO.
099400        GO TO 5130-PROX-DIGITO.
099500* TESTA SE WS-CEL-NUM-TXT(WS-POS:1) = '.'.
099600     IF WS-CEL-NUM-TXT(WS-POS:1) = '.'
099700* TESTA SE WS-PONTO-POS NOT = ZERO.
099800        IF WS-PONTO-POS NOT = ZERO
099900* COPIA 'N' PARA WS-SW-NUMERICO.
100000           MOVE 'N' TO WS-SW-NUMERICO
100100* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
100200           GO TO 5100-VALIDA-NUMERICO-EXIT
100300* CASO CONTRARIO:
100400        ELSE
100500* COPIA WS-POS PARA A POSICAO DO PONTO DECIMAL JA ENCONTRADO.
100600           MOVE WS-POS TO WS-PONTO-POS
100700* DESVIA PARA 5130-PROX-DIGITO.
100800           GO TO 5130-PROX-DIGITO.
100900* TESTA SE WS-CEL-NUM-TXT(WS-POS:1) NOT DIGITO-VALIDO.
101000     IF WS-CEL-NUM-TXT(WS-POS:1) NOT DIGITO-VALIDO
101100* COPIA 'N' PARA WS-SW-NUMERICO.
101200        MOVE 'N' TO WS-SW-NUMERICO
101300* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
101400        GO TO 5100-VALIDA-NUMERICO-EXIT.
101500
101600*------------------------------------------------------------------
101700* 5130-PROX-DIGITO - AVANCA PARA O PROXIMO CARACTER DA CELULA
101800* NUMERICA.
101900*------------------------------------------------------------------
102000 5130-PROX-DIGITO.
102100* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
102200     ADD 1 TO WS-POS
102300* DESVIA PARA 5120-TESTA-DIGITO.
102400     GO TO 5120-TESTA-DIGITO.
102500
102600 5100-VALIDA-NUMERICO-EXIT. EXIT.
102700
102800 5200-VALIDA-DATA.
102900* COPIA 'N' PARA WS-SW-DATA.
103000     MOVE 'N' TO WS-SW-DATA
103100* COPIA SPACES PARA WS-CEL-DATA-TXT.
103200     MOVE SPACES TO WS-CEL-DATA-TXT
103300* COPIA CEL-VALOR(WS-COL-IDX)(1:16) PARA WS-CEL-DATA-TXT.
103400     MOVE CEL-VALOR(WS-COL-IDX)(1:16) TO WS-CEL-DATA-TXT
103500* TESTA SE CEL-VALOR(WS-COL-IDX)(5:1) NOT = '-'.
103600     IF CEL-VALOR(WS-COL-IDX)(5:1) NOT = '-'
103700* DESVIA PARA 5200-VALIDA-DATA-EXIT.
103800        GO TO 5200-VALIDA-DATA-EXIT.
103900* TESTA SE CEL-VALOR(WS-COL-IDX)(8:1) NOT = '-'.
104000     IF CEL-VALOR(WS-COL-IDX)(8:1) NOT = '-'
104100* DESVIA PARA 5200-VALIDA-DATA-EXIT.
104200        GO TO 5200-VALIDA-DATA-EXIT.
104300* TESTA SE CEL-VALOR(WS-COL-IDX)(11:1) NOT = SPACE.
104400     IF CEL-VALOR(WS-COL-IDX)(11:1) NOT = SPACE
104500* DESVIA PARA 5200-VALIDA-DATA-EXIT.
104600        GO TO 5200-VALIDA-DATA-EXIT.
104700* TESTA SE CEL-VALOR(WS-COL-IDX)(14:1) NOT = ':'.
104800     IF CEL-VALOR(WS-COL-IDX)(14:1) NOT = ':'
104900* DESVIA PARA 5200-VALIDA-DATA-EXIT.
105000        GO TO 5200-VALIDA-DATA-EXIT.
105100* TESTA SE CEL-VALOR(WS-COL-IDX)(17:1) NOT = SPACE.
105200     IF CEL-VALOR(WS-COL-IDX)(17:1) NOT = SPACE
105300* DESVIA PARA 5200-VALIDA-DATA-EXIT.
105400        GO TO 5200-VALIDA-DATA-EXIT.
105500* TESTA SE WS-CD-ANO NOT NUMERIC OR WS-CD-MES NOT NUMERIC.
105600     IF WS-CD-ANO NOT NUMERIC OR WS-CD-MES NOT NUMERIC
105700        OR WS-CD-DIA NOT NUMERIC OR WS-CD-HOR NOT NUMERIC
105800        OR WS-CD-MIN NOT NUMERIC
105900* DESVIA PARA 5200-VALIDA-DATA-EXIT.
106000        GO TO 5200-VALIDA-DATA-EXIT.
106100* COPIA 'S' PARA WS-SW-DATA.
106200     MOVE 'S' TO WS-SW-DATA.
106300
106400 5200-VALIDA-DATA-EXIT. EXIT.
106500
106600*------------------------------------------------------------------
106700* 0870-CONTA-SET - CONTA QUANTAS COLUNAS FICARAM SET APOS A
106800* AMOSTRA.
106900*------------------------------------------------------------------
107000 0870-CONTA-SET.
107100* TESTA SE COL-SET(WS-COL-IDX) = 'Y' AND COL-TIPO(WS-COL-IDX) NOT
107200* = 'U'.
107300     IF COL-SET(WS-COL-IDX) = 'Y' AND COL-TIPO(WS-COL-IDX) NOT = 'U'
107400* AVANCA A QUANTIDADE DE COLUNAS SET (SOMA 1).
107500        ADD 1 TO WS-QTD-SET.
107600
107700 0870-CONTA-SET-EXIT. EXIT.
107800
107900*------------------------------------------------------------------
108000* 0400-MONTA-DROP SECTION - MONTA O "DROP TABLE IF EXISTS
108100* <TABELA>;". SECAO EM SEPARADO PARA PODER SER CHAMADA
108200* ISOLADAMENTE POR QUEM SO PRECISA DO DROP.
108300*------------------------------------------------------------------
108400 0400-MONTA-DROP SECTION.
108500*------------------------------------------------------------------
108600* 0400-INICIO - CORPO DA SECAO DE DROP.
108700*------------------------------------------------------------------
108800 0400-INICIO.
108900* COPIA SPACES PARA WS-LSQL-TXT.
109000     MOVE SPACES TO WS-LSQL-TXT
109100* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
109200     STRING 'DROP TABLE IF EXISTS '  DELIMITED BY SIZE
109300            WS-NPL-TXT               DELIMITED BY '    '
109400            ';'                      DELIMITED BY SIZE
109500            INTO WS-LSQL-TXT
109600* COPIA WS-LSQL-TXT PARA SQL-TEXTO.
109700     MOVE WS-LSQL-TXT TO SQL-TEXTO
109800* GRAVA O REGISTRO DE SAIDA: REG-SQL FROM WS-LINHA-SQL.
109900     WRITE REG-SQL FROM WS-LINHA-SQL.
110000 0400-FIM. EXIT SECTION.
110100
110200*------------------------------------------------------------------
110300* 0500-MONTA-CREATE SECTION - MONTA O "CREATE TABLE IF NOT
110400* EXISTS <TABELA> (<TABELA>ID INT NOT NULL AUTO_INCREMENT PRIMARY
110500* KEY, <COLUNAS...>);". SECAO EM SEPARADO, PODE SER CHAMADA SO.
110600*------------------------------------------------------------------
110700 0500-MONTA-CREATE SECTION.
110800*------------------------------------------------------------------
110900* 0500-INICIO - CORPO DA SECAO DE CREATE.
111000*------------------------------------------------------------------
111100 0500-INICIO.
111200* COPIA SPACES PARA WS-LSQL-TXT.
111300     MOVE SPACES TO WS-LSQL-TXT
111400* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
111500     STRING 'CREATE TABLE IF NOT EXISTS '  DELIMITED BY SIZE
111600            WS-NPL-TXT                     DELIMITED BY '    '
111700            ' ('                           DELIMITED BY SIZE
111800            WS-NPL-TXT                     DELIMITED BY '    '
111900            'ID INT NOT NULL AUTO_INCREMENT PRIMARY KEY'
112000                                            DELIMITED BY SIZE
112100            INTO WS-LSQL-TXT
112200* COPIA 1 PARA O INDICE DA COLUNA CORRENTE.
112300     MOVE 1 TO WS-COL-IDX.
112400
112500*------------------------------------------------------------------
112600* 0510-ANEXA-COLUNA - ANEXA UMA COLUNA E SEU TIPO SQL NO CREATE.
112700*------------------------------------------------------------------
112800 0510-ANEXA-COLUNA.
112900* TESTA SE WS-COL-IDX > WS-QTD-COLUNAS.
113000     IF WS-COL-IDX > WS-QTD-COLUNAS
113100* DESVIA PARA 0520-FECHA-CREATE.
113200        GO TO 0520-FECHA-CREATE.
113300* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) =
113400* 'U'.
113500     IF COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) = 'U'
113600* DESVIA PARA 0515-PROX-COLUNA.
113700        GO TO 0515-PROX-COLUNA.
113800* EXECUTA A ROTINA 0700-TAMANHO-SQL (ATE 0700-TAMANHO-SQL-EXIT).
113900     PERFORM 0700-TAMANHO-SQL THRU 0700-TAMANHO-SQL-EXIT.
114000* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
114100     STRING WS-LSQL-TXT(1:WS-TAM)     DELIMITED BY SIZE
114200            ', '                      DELIMITED BY SIZE
114300            COL-NOME(WS-COL-IDX)      DELIMITED BY '    '
114400            ' '                       DELIMITED BY SIZE
114500            INTO WS-LSQL-TXT
114600* EXECUTA A ROTINA 0700-TAMANHO-SQL (ATE 0700-TAMANHO-SQL-EXIT).
114700     PERFORM 0700-TAMANHO-SQL THRU 0700-TAMANHO-SQL-EXIT.
114800* TESTA SE COL-E-STRING(WS-COL-IDX).
114900     IF COL-E-STRING(WS-COL-IDX)
115000* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
115100        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
115200               'VARCHAR(255) DEFAULT NULL' DELIMITED BY SIZE
115300               INTO WS-LSQL-TXT.
115400* TESTA SE COL-E-NUMERICO(WS-COL-IDX).
115500     IF COL-E-NUMERICO(WS-COL-IDX)
115600* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
115700        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
115800               'DOUBLE DEFAULT NULL' DELIMITED BY SIZE
115900               INTO WS-LSQL-TXT.
116000* TESTA SE COL-E-DATA(WS-COL-IDX).
116100     IF COL-E-DATA(WS-COL-IDX)
116200* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
116300        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
116400               'DATETIME DEFAULT NULL' DELIMITED BY SIZE
116500               INTO WS-LSQL-TXT.
116600* TESTA SE COL-E-BOOLEANO(WS-COL-IDX).
116700     IF COL-E-BOOLEANO(WS-COL-IDX)
116800* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
116900        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
117000               'BOOLEAN DEFAULT NULL' DELIMITED BY SIZE
117100               INTO WS-LSQL-TXT.
117200
117300*------------------------------------------------------------------
117400* 0515-PROX-COLUNA - AVANCA PARA A PROXIMA COLUNA DO CREATE.
117500*------------------------------------------------------------------
117600 0515-PROX-COLUNA.
117700* AVANCA O INDICE DA COLUNA CORRENTE (SOMA 1).
117800     ADD 1 TO WS-COL-IDX
117900* DESVIA PARA 0510-ANEXA-COLUNA.
118000     GO TO 0510-ANEXA-COLUNA.
118100
118200*------------------------------------------------------------------
118300* 0520-FECHA-CREATE - FECHA A LISTA DE COLUNAS E GRAVA O CREATE.
118400*------------------------------------------------------------------
118500 0520-FECHA-CREATE.
118600* EXECUTA A ROTINA 0700-TAMANHO-SQL (ATE 0700-TAMANHO-SQL-EXIT).
118700     PERFORM 0700-TAMANHO-SQL THRU 0700-TAMANHO-SQL-EXIT.
118800* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
118900     STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
119000            ');'                  DELIMITED BY SIZE
119100            INTO WS-LSQL-TXT
119200* COPIA WS-LSQL-TXT PARA SQL-TEXTO.
119300     MOVE WS-LSQL-TXT TO SQL-TEXTO
119400* GRAVA O REGISTRO DE SAIDA: REG-SQL FROM WS-LINHA-SQL.
119500     WRITE REG-SQL FROM WS-LINHA-SQL.
119600 0500-FIM. EXIT SECTION.
119700
119800*------------------------------------------------------------------
119900* 0700-TAMANHO-SQL - TAMANHO UTIL DE WS-LSQL-TXT (SEM FUNCTION).
120000*------------------------------------------------------------------
120100 0700-TAMANHO-SQL.
120200* COPIA 3980 PARA O TAMANHO UTIL RESTANTE.
120300     MOVE 3980 TO WS-TAM.
120400
120500*------------------------------------------------------------------
120600* 0710-TESTA-FIM-SQL - CONFERE SE JA CHEGOU NO FIM UTIL DO BUFFER
120700* SQL.
120800*------------------------------------------------------------------
120900 0710-TESTA-FIM-SQL.
121000* TESTA SE WS-TAM = ZERO.
121100     IF WS-TAM = ZERO
121200* DESVIA PARA 0700-TAMANHO-SQL-EXIT.
121300        GO TO 0700-TAMANHO-SQL-EXIT.
121400* TESTA SE WS-LSQL-TXT(WS-TAM:1) NOT = SPACE.
121500     IF WS-LSQL-TXT(WS-TAM:1) NOT = SPACE
121600* DESVIA PARA 0700-TAMANHO-SQL-EXIT.
121700        GO TO 0700-TAMANHO-SQL-EXIT.
121800* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
121900     SUBTRACT 1 FROM WS-TAM
122000* DESVIA PARA 0710-TESTA-FIM-SQL.
122100     GO TO 0710-TESTA-FIM-SQL.
122200
122300 0700-TAMANHO-SQL-EXIT. EXIT.
122400
122500*------------------------------------------------------------------
122600* 0600-MONTA-INSERTS SECTION - MONTA OS INSERT INTO. PERCORRE A
122700* PARTIR DA LINHA 3 GERANDO UM INSERT POR LINHA, SALVO DESCARTE
122800* POR LINHA TODA NULA. SECAO EM SEPARADO, PODE SER CHAMADA SO.
122900*------------------------------------------------------------------
123000 0600-MONTA-INSERTS SECTION.
123100*------------------------------------------------------------------
123200* 0600-INICIO - CORPO DA SECAO DE INSERTS.
123300*------------------------------------------------------------------
123400 0600-INICIO.
123500* EXECUTA A ROTINA 0610-LE-DADOS (ATE 0610-LE-DADOS-EXIT).
123600     PERFORM 0610-LE-DADOS THRU 0610-LE-DADOS-EXIT
123700         UNTIL EOF-PLANILHA.
123800 0600-FIM. EXIT SECTION.
123900
124000 0610-LE-DADOS.
124100* LE O PROXIMO REGISTRO DE PLANHA.
124200     READ PLANHA
124300         AT END
124400* COPIA 'S' PARA WS-EOF-PLAN.
124500             MOVE 'S' TO WS-EOF-PLAN
124600* DESVIA PARA 0610-LE-DADOS-EXIT.
124700             GO TO 0610-LE-DADOS-EXIT.
124800* AVANCA O CONTADOR DE LINHAS DE DADOS LIDAS (SOMA 1).
124900     ADD 1 TO WS-CONT-LINHA
125000* EXECUTA A ROTINA 1900-DESMONTA-LINHA (ATE
125100* 1900-DESMONTA-LINHA-EXIT).
125200     PERFORM 1900-DESMONTA-LINHA THRU 1900-DESMONTA-LINHA-EXIT.
125300* EXECUTA A ROTINA 0620-MONTA-INSERT (ATE 0620-MONTA-INSERT-EXIT).
125400     PERFORM 0620-MONTA-INSERT   THRU 0620-MONTA-INSERT-EXIT.
125500
125600 0610-LE-DADOS-EXIT. EXIT.
125700
125800 0620-MONTA-INSERT.
125900* COPIA ZERO PARA O CONTADOR DE COLUNAS NULAS DA LINHA.
126000     MOVE ZERO TO WS-CONT-NULOS
126100* COPIA SPACES PARA WS-LSQL-TXT.
126200     MOVE SPACES TO WS-LSQL-TXT
126300* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
126400     STRING 'INSERT INTO '  DELIMITED BY SIZE
126500            WS-NPL-TXT      DELIMITED BY '    '
126600            ' ('            DELIMITED BY SIZE
126700            INTO WS-LSQL-TXT
126800* COPIA 1 PARA O INDICE DA COLUNA CORRENTE.
126900     MOVE 1 TO WS-COL-IDX
127000* COPIA ZERO PARA O CONTADOR/INDICE AUXILIAR.
127100     MOVE ZERO TO WS-COL-IDX2.
127200
127300*------------------------------------------------------------------
127400* 0625-ANEXA-NOME-COL - ANEXA O NOME DE UMA COLUNA NA LISTA DO
127500* INSERT.
127600*------------------------------------------------------------------
127700 0625-ANEXA-NOME-COL.
127800* TESTA SE WS-COL-IDX > WS-QTD-COLUNAS.
127900     IF WS-COL-IDX > WS-QTD-COLUNAS
128000* DESVIA PARA 0630-FECHA-NOMES.
128100        GO TO 0630-FECHA-NOMES.
128200* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) =
128300* 'U'.
128400     IF COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) = 'U'
128500* DESVIA PARA 0626-PROX-NOME-COL.
128600        GO TO 0626-PROX-NOME-COL.
128700* EXECUTA A ROTINA 0700-TAMANHO-SQL (ATE 0700-TAMANHO-SQL-EXIT).
128800     PERFORM 0700-TAMANHO-SQL THRU 0700-TAMANHO-SQL-EXIT.
128900* TESTA SE WS-COL-IDX2 = ZERO.
129000     IF WS-COL-IDX2 = ZERO
129100* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
129200        STRING WS-LSQL-TXT(1:WS-TAM)  DELIMITED BY SIZE
129300               COL-NOME(WS-COL-IDX)   DELIMITED BY '    '
129400               INTO WS-LSQL-TXT
129500* CASO CONTRARIO:
129600     ELSE
129700* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
129800        STRING WS-LSQL-TXT(1:WS-TAM)  DELIMITED BY SIZE
129900               ', '                   DELIMITED BY SIZE
130000               COL-NOME(WS-COL-IDX)   DELIMITED BY '    '
130100               INTO WS-LSQL-TXT.
130200* AVANCA O CONTADOR/INDICE AUXILIAR (SOMA 1).
130300     ADD 1 TO WS-COL-IDX2.
130400
130500*------------------------------------------------------------------
130600* 0626-PROX-NOME-COL - AVANCA PARA A PROXIMA COLUNA NA LISTA DE
130700* NOMES.
130800*------------------------------------------------------------------
130900 0626-PROX-NOME-COL.
131000* AVANCA O INDICE DA COLUNA CORRENTE (SOMA 1).
131100     ADD 1 TO WS-COL-IDX
131200* DESVIA PARA 0625-ANEXA-NOME-COL.
131300     GO TO 0625-ANEXA-NOME-COL.
131400
131500*------------------------------------------------------------------
131600* 0630-FECHA-NOMES - FECHA A LISTA DE NOMES E ABRE OS VALUES.
131700*------------------------------------------------------------------
131800 0630-FECHA-NOMES.
131900* EXECUTA A ROTINA 0700-TAMANHO-SQL (ATE 0700-TAMANHO-SQL-EXIT).
132000     PERFORM 0700-TAMANHO-SQL THRU 0700-TAMANHO-SQL-EXIT.
132100* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
132200     STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
132300            ') VALUES ('          DELIMITED BY SIZE
132400            INTO WS-LSQL-TXT
132500* COPIA 1 PARA O INDICE DA COLUNA CORRENTE.
132600     MOVE 1 TO WS-COL-IDX
132700* COPIA ZERO PARA O CONTADOR/INDICE AUXILIAR.
132800     MOVE ZERO TO WS-COL-IDX2.
132900
133000*------------------------------------------------------------------
133100* 0635-ANEXA-VALOR-COL - ANEXA O VALOR FORMATADO DE UMA COLUNA AO
133200* INSERT.
133300*------------------------------------------------------------------
133400 0635-ANEXA-VALOR-COL.
133500* TESTA SE WS-COL-IDX > WS-QTD-COLUNAS.
133600     IF WS-COL-IDX > WS-QTD-COLUNAS
133700* DESVIA PARA 0640-FECHA-VALORES.
133800        GO TO 0640-FECHA-VALORES.
133900* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) =
134000* 'U'.
134100     IF COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) = 'U'
134200* DESVIA PARA 0636-PROX-VALOR-COL.
134300        GO TO 0636-PROX-VALOR-COL.
134400* EXECUTA A ROTINA 6000-FORMATA-VALOR (ATE
134500* 6000-FORMATA-VALOR-EXIT).
134600     PERFORM 6000-FORMATA-VALOR THRU 6000-FORMATA-VALOR-EXIT.
134700* EXECUTA A ROTINA 0700-TAMANHO-SQL (ATE 0700-TAMANHO-SQL-EXIT).
134800     PERFORM 0700-TAMANHO-SQL THRU 0700-TAMANHO-SQL-EXIT.
134900* TESTA SE WS-COL-IDX2 = ZERO.
135000     IF WS-COL-IDX2 = ZERO
135100* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
135200        STRING WS-LSQL-TXT(1:WS-TAM)   DELIMITED BY SIZE
135300               WS-SQL-BUFFER           DELIMITED BY '    '
135400               INTO WS-LSQL-TXT
135500* CASO CONTRARIO:
135600     ELSE
135700* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
135800        STRING WS-LSQL-TXT(1:WS-TAM)   DELIMITED BY SIZE
135900               ', '                    DELIMITED BY SIZE
136000               WS-SQL-BUFFER           DELIMITED BY '    '
136100               INTO WS-LSQL-TXT.
136200* AVANCA O CONTADOR/INDICE AUXILIAR (SOMA 1).
136300     ADD 1 TO WS-COL-IDX2.
136400
136500*------------------------------------------------------------------
136600* 0636-PROX-VALOR-COL - AVANCA PARA A PROXIMA COLUNA NA LISTA DE
136700* VALORES.
136800*------------------------------------------------------------------
136900 0636-PROX-VALOR-COL.
137000* AVANCA O INDICE DA COLUNA CORRENTE (SOMA 1).
137100     ADD 1 TO WS-COL-IDX
137200* DESVIA PARA 0635-ANEXA-VALOR-COL.
137300     GO TO 0635-ANEXA-VALOR-COL.
137400
137500*------------------------------------------------------------------
137600* 0640-FECHA-VALORES - FECHA A LISTA DE VALORES, TESTANDO O
137700* DESCARTE DA LINHA.
137800*------------------------------------------------------------------
137900 0640-FECHA-VALORES.
138000* TESTA SE WS-CONT-NULOS >= WS-QTD-SET.
138100     IF WS-CONT-NULOS >= WS-QTD-SET
138200* DESVIA PARA 0620-MONTA-INSERT-EXIT.
138300        GO TO 0620-MONTA-INSERT-EXIT.
138400* EXECUTA A ROTINA 0700-TAMANHO-SQL (ATE 0700-TAMANHO-SQL-EXIT).
138500     PERFORM 0700-TAMANHO-SQL THRU 0700-TAMANHO-SQL-EXIT.
138600* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
138700     STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
138800            ');'                  DELIMITED BY SIZE
138900            INTO WS-LSQL-TXT
139000* COPIA WS-LSQL-TXT PARA SQL-TEXTO.
139100     MOVE WS-LSQL-TXT TO SQL-TEXTO
139200* GRAVA O REGISTRO DE SAIDA: REG-SQL FROM WS-LINHA-SQL.
139300     WRITE REG-SQL FROM WS-LINHA-SQL.
139400
139500 0620-MONTA-INSERT-EXIT. EXIT.
139600
139700*------------------------------------------------------------------
139800* 6000-FORMATA-VALOR / 6100-ESCAPA-TEXTO - IDENTICAS EM ESPIRITO
139900* AS DE CARGATAB-COB.
140000*------------------------------------------------------------------
140100 6000-FORMATA-VALOR.
140200* COPIA SPACES PARA WS-SQL-BUFFER.
140300     MOVE SPACES TO WS-SQL-BUFFER
140400* TESTA SE WS-COL-IDX > WS-QTD-CAMPOS-LINHA.
140500     IF WS-COL-IDX > WS-QTD-CAMPOS-LINHA
140600* COPIA 'NULL' PARA WS-SQL-BUFFER.
140700        MOVE 'NULL' TO WS-SQL-BUFFER
140800* AVANCA O CONTADOR DE COLUNAS NULAS DA LINHA (SOMA 1).
140900        ADD 1 TO WS-CONT-NULOS
141000* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
141100        GO TO 6000-FORMATA-VALOR-EXIT.
141200* TESTA SE COL-E-DATA(WS-COL-IDX).
141300     IF COL-E-DATA(WS-COL-IDX)
141400* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
141500        STRING QUOTE                       DELIMITED BY SIZE
141600               CEL-VALOR(WS-COL-IDX)(1:16)  DELIMITED BY SIZE
141700               QUOTE                        DELIMITED BY SIZE
141800               INTO WS-SQL-BUFFER
141900* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
142000        GO TO 6000-FORMATA-VALOR-EXIT.
142100* TESTA SE COL-E-NUMERICO(WS-COL-IDX).
142200     IF COL-E-NUMERICO(WS-COL-IDX)
142300* COPIA CEL-VALOR(WS-COL-IDX) PARA WS-SQL-BUFFER.
142400        MOVE CEL-VALOR(WS-COL-IDX) TO WS-SQL-BUFFER
142500* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
142600        GO TO 6000-FORMATA-VALOR-EXIT.
142700* TESTA SE COL-E-BOOLEANO(WS-COL-IDX).
142800     IF COL-E-BOOLEANO(WS-COL-IDX)
142900* TESTA SE CEL-VALOR(WS-COL-IDX) = 'TRUE'.
143000        IF CEL-VALOR(WS-COL-IDX) = 'TRUE'
143100* COPIA 'true' PARA WS-SQL-BUFFER.
143200           MOVE 'true' TO WS-SQL-BUFFER
143300* CASO CONTRARIO:
143400        ELSE
143500* COPIA 'false' PARA WS-SQL-BUFFER.
143600           MOVE 'false' TO WS-SQL-BUFFER
143700        END-IF
143800* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
143900        GO TO 6000-FORMATA-VALOR-EXIT.
144000* TESTA SE CEL-VALOR(WS-COL-IDX) = SPACES.
144100     IF CEL-VALOR(WS-COL-IDX) = SPACES
144200* COPIA 'NULL' PARA WS-SQL-BUFFER.
144300        MOVE 'NULL' TO WS-SQL-BUFFER
144400* AVANCA O CONTADOR DE COLUNAS NULAS DA LINHA (SOMA 1).
144500        ADD 1 TO WS-CONT-NULOS
144600* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
144700        GO TO 6000-FORMATA-VALOR-EXIT.
144800* EXECUTA A ROTINA 6100-ESCAPA-TEXTO (ATE 6100-ESCAPA-TEXTO-EXIT).
144900     PERFORM 6100-ESCAPA-TEXTO THRU 6100-ESCAPA-TEXTO-EXIT.
145000
145100 6000-FORMATA-VALOR-EXIT. EXIT.
145200
145300 6100-ESCAPA-TEXTO.
145400* COPIA ZERO PARA O INDICE DE LEITURA NO CAMPO BRUTO.
145500     MOVE ZERO TO WS-POS
145600* COPIA 255 PARA O TAMANHO UTIL RESTANTE.
145700     MOVE 255 TO WS-TAM
145800* COPIA QUOTE PARA WS-SQLB-RESTO(1:1).
145900     MOVE QUOTE TO WS-SQLB-RESTO(1:1)
146000* COPIA 1 PARA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO
146100* LIMPO).
146200     MOVE 1 TO WS-POS-SAIDA.
146300
146400*------------------------------------------------------------------
146500* 6110-ACHA-FIM-CEL - LOCALIZA O FIM UTIL DA CELULA (SEM BRANCO A
146600* DIREITA) ANTES DE ESCAPAR.
146700*------------------------------------------------------------------
146800 6110-ACHA-FIM-CEL.
146900* TESTA SE WS-TAM = ZERO.
147000     IF WS-TAM = ZERO
147100* DESVIA PARA 6120-COPIA-CEL.
147200        GO TO 6120-COPIA-CEL.
147300* TESTA SE CEL-VALOR(WS-COL-IDX)(WS-TAM:1) NOT = SPACE.
147400     IF CEL-VALOR(WS-COL-IDX)(WS-TAM:1) NOT = SPACE
147500* DESVIA PARA 6120-COPIA-CEL.
147600        GO TO 6120-COPIA-CEL.
147700* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
147800     SUBTRACT 1 FROM WS-TAM
147900* DESVIA PARA 6110-ACHA-FIM-CEL.
148000     GO TO 6110-ACHA-FIM-CEL.
148100
148200*------------------------------------------------------------------
148300* 6120-COPIA-CEL - PREPARA O INDICE PARA COPIAR A CELULA CARACTER
148400* A CARACTER.
148500*------------------------------------------------------------------
148600 6120-COPIA-CEL.
148700* COPIA 1 PARA O INDICE DE LEITURA NO CAMPO BRUTO.
148800     MOVE 1 TO WS-POS.
148900
149000*------------------------------------------------------------------
149100* 6130-COPIA-CHAR - COPIA UM CARACTER DA CELULA PARA O BUFFER,
149200* ESCAPANDO ASPA.
149300*------------------------------------------------------------------
149400 6130-COPIA-CHAR.
149500* TESTA SE WS-POS > WS-TAM.
149600     IF WS-POS > WS-TAM
149700* DESVIA PARA 6140-FECHA-CEL.
149800        GO TO 6140-FECHA-CEL.
149900* COPIA CEL-VALOR(WS-COL-IDX)(WS-POS:1) PARA WS-CHAR-ATUAL.
150000     MOVE CEL-VALOR(WS-COL-IDX)(WS-POS:1) TO WS-CHAR-ATUAL
150100* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
150200* (SOMA 1).
150300     ADD 1 TO WS-POS-SAIDA
150400* TESTA SE WS-CHAR-ATUAL = QUOTE.
150500     IF WS-CHAR-ATUAL = QUOTE
150600* COPIA '\' PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
150700        MOVE '\' TO WS-SQLB-RESTO(WS-POS-SAIDA:1)
150800* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
150900* (SOMA 1).
151000        ADD 1 TO WS-POS-SAIDA
151100* COPIA QUOTE PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
151200        MOVE QUOTE TO WS-SQLB-RESTO(WS-POS-SAIDA:1)
151300* CASO CONTRARIO:
151400     ELSE
151500* COPIA WS-CHAR-ATUAL PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
151600        MOVE WS-CHAR-ATUAL TO WS-SQLB-RESTO(WS-POS-SAIDA:1).
151700* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
151800     ADD 1 TO WS-POS
151900* DESVIA PARA 6130-COPIA-CHAR.
152000     GO TO 6130-COPIA-CHAR.
152100
152200*------------------------------------------------------------------
152300* 6140-FECHA-CEL - FECHA O VALOR ENTRE ASPAS SIMPLES E DEVOLVE O
152400* BUFFER PRONTO.
152500*------------------------------------------------------------------
152600 6140-FECHA-CEL.
152700* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
152800* (SOMA 1).
152900     ADD 1 TO WS-POS-SAIDA
153000* COPIA QUOTE PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
153100     MOVE QUOTE TO WS-SQLB-RESTO(WS-POS-SAIDA:1)
153200* COPIA WS-SQLB-RESTO PARA WS-SQL-BUFFER.
153300     MOVE WS-SQLB-RESTO TO WS-SQL-BUFFER.
153400
153500 6100-ESCAPA-TEXTO-EXIT. EXIT.
153600
153700*------------------------------------------------------------------
153800* 1900-DESMONTA-LINHA - IGUAL A ROTINA DE CARGATAB-COB.
153900*------------------------------------------------------------------
154000 1900-DESMONTA-LINHA.
154100* COPIA SPACES PARA TB-CELULAS.
154200     MOVE SPACES TO TB-CELULAS
154300* COPIA ZERO PARA WS-QTD-CAMPOS-LINHA.
154400     MOVE ZERO TO WS-QTD-CAMPOS-LINHA
154500* QUEBRA A LINHA BRUTA NOS SEPARADORES "|" (UNSTRING) PARA A
154600* TABELA DE CELULAS.
154700     UNSTRING PLAN-LINHA-TXT DELIMITED BY '|'
154800         INTO CEL-VALOR(01) CEL-VALOR(02) CEL-VALOR(03)
154900              CEL-VALOR(04) CEL-VALOR(05) CEL-VALOR(06)
155000              CEL-VALOR(07) CEL-VALOR(08) CEL-VALOR(09)
155100              CEL-VALOR(10) CEL-VALOR(11) CEL-VALOR(12)
155200              CEL-VALOR(13) CEL-VALOR(14) CEL-VALOR(15)
155300              CEL-VALOR(16) CEL-VALOR(17) CEL-VALOR(18)
155400              CEL-VALOR(19) CEL-VALOR(20) CEL-VALOR(21)
155500              CEL-VALOR(22) CEL-VALOR(23) CEL-VALOR(24)
155600              CEL-VALOR(25) CEL-VALOR(26) CEL-VALOR(27)
155700              CEL-VALOR(28) CEL-VALOR(29) CEL-VALOR(30)
155800              CEL-VALOR(31) CEL-VALOR(32) CEL-VALOR(33)
155900              CEL-VALOR(34) CEL-VALOR(35) CEL-VALOR(36)
156000              CEL-VALOR(37) CEL-VALOR(38) CEL-VALOR(39)
156100              CEL-VALOR(40)
156200         TALLYING IN WS-QTD-CAMPOS-LINHA.
156300
156400 1900-DESMONTA-LINHA-EXIT. EXIT.
156500
156600 0900-FECHA-TUDO.
156700* FECHA O ARQUIVO: PLANHA.
156800     CLOSE PLANHA
156900* FECHA O ARQUIVO: SQLGERA.
157000     CLOSE SQLGERA.
157100
157200 0900-FECHA-TUDO-EXIT. EXIT.
157300
