000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CARGATAB-COB.
000300 AUTHOR.         C M ALBUQUERQUE.
000400 INSTALLATION.   EMPRESA S/A - CPD.
000500 DATE-WRITTEN.   03/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - SOMENTE PESSOAL DO CPD.
000800*----------------------------------------------------------------
000900* ANALISTA        : C M ALBUQUERQUE
001000* PROGRAMADOR(A)  : C M ALBUQUERQUE
001100* FINALIDADE      : LE O MANIFESTO DE UMA PASTA DE TRABALHO
001200*                   (WORKBOOK), PERCORRE CADA PLANILHA NA ORDEM
001300*                   DO MANIFESTO, APLICA O FILTRO DE PLANILHA E
001400*                   COLUNA, RECRIA A TABELA CORRESPONDENTE E GERA
001500*                   OS COMANDOS DROP/CREATE/INSERT PARA CARGA.
001600*                   NAO EXECUTA CONTRA O BANCO - APENAS GERA O
001700*                   TEXTO SQL EM ARQUIVO PARA EXECUCAO POSTERIOR.
001800*----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES
002000*----------------------------------------------------------------
002100* DATA        PROGR.  CHAMADO    DESCRICAO
002200* 14/03/1986  CMA     OS-0102    IMPLANTACAO INICIAL. LEITURA DE    OS0102
002300*                                UM UNICO ARQUIVO SEQUENCIAL COM
002400*                                CABECALHO E GERACAO DE INSERT.
002500* 02/09/1986  CMA     OS-0139    INCLUIDO O DROP/CREATE ANTES DA    OS0139
002600*                                CARGA (RECARGA TOTAL A CADA RUN).
002700* 21/01/1988  RSZ     OS-0311    SUPORTE A MAIS DE UM ARQUIVO POR   OS0311
002800*                                EXECUCAO VIA MANIFESTO (WORKBOOK).
002900* 09/07/1989  RSZ     OS-0355    LIMPEZA DE NOME (ASPA E ESPACO)    OS0355
003000*                                MOVIDA PARA ROTINA UNICA.
003100* 30/03/1991  LFT     OS-0480    FILTRO SHEET.COLUMN INTRODUZIDO    OS0480
003200*                                (ANTES CARREGAVA TODAS AS COLUNAS).
003300* 17/11/1992  LFT     OS-0526    TIPAGEM DA COLUNA PASSA A OLHAR A  OS0526
003400*                                LINHA DE AMOSTRA, NAO SO O TITULO.
003500* 05/04/1994  MHB     OS-0602    REGRA DE DESCARTE DE LINHA 100%    OS0602
003600*                                NULA NO INSERT.
003700* 12/12/1995  MHB     OS-0649    AJUSTE NA DEDUPLICACAO DE NOME DE  OS0649
003800*                                COLUNA REPETIDO (SUFIXO NUMERICO).
003900* 03/06/1997  JQZ     OS-0711    AMPLIADO O TETO DE COLUNAS DE 20   OS0711
004000*                                PARA 40 POR PLANILHA.
004100* 18/09/1998  JQZ     OS-0764    REVISAO GERAL DE DATA PARA O ANO   OS0764
004200*                                2000 (VIRADA DO SECULO). CAMPOS
004300*                                DE ANO PASSAM A SER TESTADOS COM
004400*                                4 DIGITOS EM TODA A CADEIA.
004500* 22/02/2000  JQZ     OS-0788    CONFERIDO POS-VIRADA - SEM AJUSTE  OS0788
004600*                                ADICIONAL NECESSARIO.
004700* 14/08/2001  MHB     OS-0825    NOVO TIPO BOOLEANO (TRUE/FALSE)    OS0825
004800*                                NA TIPAGEM DE COLUNA.
004900* 09/03/2003  CMA     OS-0871    MARCADOR #ERR PARA CELULA DE TIPO  OS0871
005000*                                NAO RECONHECIDO (COLUNA "U").
005100*----------------------------------------------------------------
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-PC.
005600 OBJECT-COMPUTER.  IBM-PC.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS DIGITO-VALIDO IS "0" THRU "9"
006000     UPSI-0 ON  STATUS IS MODO-TRACO-LIGADO
006100            OFF STATUS IS MODO-TRACO-DESLIGADO.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PLANLIST ASSIGN TO DISK
006600                 ORGANIZATION LINE SEQUENTIAL
006700                 FILE STATUS WS-STATUS-MANIF.
006800
006900     SELECT FILTRO   ASSIGN TO DISK
007000                 ORGANIZATION LINE SEQUENTIAL
007100                 FILE STATUS WS-STATUS-FILTRO.
007200
007300     SELECT PLANDADO ASSIGN TO WS-PLAN-ASSIGN
007400                 ORGANIZATION LINE SEQUENTIAL
007500                 FILE STATUS WS-STATUS-PLAN.
007600
007700     SELECT SQLGERA  ASSIGN TO DISK
007800                 ORGANIZATION LINE SEQUENTIAL
007900                 FILE STATUS WS-STATUS-SQL.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  PLANLIST
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID 'WORKBOOK.DAT'
008600     RECORD CONTAINS 100 CHARACTERS.
008700
008800 01  REG-MANIFESTO.
008900     05  PLAN-NOME-WB            PIC X(80).
009000     05  PLAN-ARQ-WB             PIC X(12).
009100     05  FILLER                  PIC X(08).
009200
009300 FD  FILTRO
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID 'FILTRO.DAT'
009600     RECORD CONTAINS 160 CHARACTERS.
009700
009800 01  REG-FILTRO.
009900     05  FILTRO-PADRAO           PIC X(150).
010000     05  FILLER                  PIC X(10).
010100
010200 FD  PLANDADO
010300     LABEL RECORD STANDARD
010400     RECORD CONTAINS 4000 CHARACTERS.
010500
010600 01  REG-PLANILHA.
010700     05  PLAN-LINHA-TXT          PIC X(3980).
010800     05  FILLER                  PIC X(20).
010900
011000 FD  SQLGERA
011100     LABEL RECORD STANDARD
011200     VALUE OF FILE-ID 'SQLGERA.DAT'
011300     RECORD CONTAINS 4000 CHARACTERS.
011400
011500 01  REG-SQL.
011600     05  SQL-TEXTO               PIC X(3980).
011700     05  FILLER                  PIC X(20).
011800
011900 WORKING-STORAGE SECTION.
012000*----------------------------------------------------------------
012100* STATUS DE ARQUIVO E CHAVES DE FIM-DE-ARQUIVO
012200*----------------------------------------------------------------
012300 77  WS-STATUS-MANIF             PIC X(02) VALUE SPACES.
012400 77  WS-STATUS-FILTRO            PIC X(02) VALUE SPACES.
012500 77  WS-STATUS-PLAN              PIC X(02) VALUE SPACES.
012600 77  WS-STATUS-SQL               PIC X(02) VALUE SPACES.
012700
012800 77  WS-EOF-MANIF                PIC X(01) VALUE 'N'.
012900     88  EOF-MANIFESTO                      VALUE 'S'.
013000 77  WS-EOF-PLAN                 PIC X(01) VALUE 'N'.
013100     88  EOF-PLANILHA                       VALUE 'S'.
013200
013300 77  WS-SW-ACEITA                PIC X(01) VALUE 'N'.
013400     88  PLANILHA-ACEITA                    VALUE 'S'.
013500 77  WS-SW-COL-ACEITA            PIC X(01) VALUE 'N'.
013600     88  COLUNA-ACEITA                      VALUE 'S'.
013700 77  WS-SW-ACHOU                 PIC X(01) VALUE 'N'.
013800     88  NOME-JA-EXISTE                     VALUE 'S'.
013900 77  WS-SW-NUMERICO              PIC X(01) VALUE 'N'.
014000     88  CELULA-E-NUMERICA                  VALUE 'S'.
014100 77  WS-SW-DATA                  PIC X(01) VALUE 'N'.
014200     88  CELULA-E-DATA                      VALUE 'S'.
014300
014400*----------------------------------------------------------------
014500* CONTADORES, INDICES E ACUMULADORES (BINARIOS - COMP)
014600*----------------------------------------------------------------
014700 77  WS-MAX-COLUNAS              PIC 9(04) COMP VALUE 40.
014800 77  WS-MAX-FILTROS              PIC 9(04) COMP VALUE 20.
014900 77  WS-COL-IDX                  PIC 9(04) COMP VALUE ZERO.
015000 77  WS-COL-IDX2                 PIC 9(04) COMP VALUE ZERO.
015100 77  WS-QTD-COLUNAS              PIC 9(04) COMP VALUE ZERO.
015200 77  WS-QTD-SET                  PIC 9(04) COMP VALUE ZERO.
015300 77  WS-QTD-CAMPOS-LINHA         PIC 9(04) COMP VALUE ZERO.
015400 77  WS-CONT-NULOS               PIC 9(04) COMP VALUE ZERO.
015500 77  WS-CONT-PLAN                PIC 9(06) COMP VALUE ZERO.
015600 77  WS-CONT-LINHA               PIC 9(08) COMP VALUE ZERO.
015700 77  WS-IDX-FILTRO                PIC 9(04) COMP VALUE ZERO.
015800 77  WS-QTD-FILTROS              PIC 9(04) COMP VALUE ZERO.
015900 77  WS-IDX-DEDUP                PIC 9(04) COMP VALUE ZERO.
016000 77  WS-SUFIXO-DEDUP             PIC 9(04) COMP VALUE ZERO.
016100 77  WS-TAM                      PIC 9(04) COMP VALUE ZERO.
016200 77  WS-TAM2                     PIC 9(04) COMP VALUE ZERO.
016300 77  WS-POS                      PIC 9(04) COMP VALUE ZERO.
016400 77  WS-POS-SAIDA                PIC 9(04) COMP VALUE ZERO.
016500 77  WS-PONTO-POS                PIC 9(04) COMP VALUE ZERO.
016600
016700*----------------------------------------------------------------
016800* NOMES BRUTOS/LIMPOS DE PLANILHA E COLUNA (LIMPEZA DE ASPA/ESPACO)
016900*----------------------------------------------------------------
017000 01  WS-NOME-PLAN-BRUTO.
017100     05  WS-NPB-TXT              PIC X(80).
017200     05  FILLER                  PIC X(04).
017300
017400 01  WS-NOME-PLAN-LIMPO.
017500     05  WS-NPL-TXT              PIC X(80).
017600     05  FILLER                  PIC X(04).
017700
017800 01  WS-NOME-COL-BRUTO.
017900     05  WS-NCB-TXT              PIC X(64).
018000     05  FILLER                  PIC X(04).
018100
018200 01  WS-NOME-COL-LIMPO.
018300     05  WS-NCL-TXT              PIC X(64).
018400     05  FILLER                  PIC X(04).
018500
018600 01  WS-NOME-TENTATIVA.
018700     05  WS-NT-TXT               PIC X(64).
018800     05  FILLER                  PIC X(04).
018900
019000*----------------------------------------------------------------
019100* TABELA DE PADROES DO FILTRO DE PLANILHA/COLUNA (LISTA DE
019200* LIBERACAO CARREGADA DE FILTRO.DAT). CADA ENTRADA COMPORTA O
019300* NOME DA PLANILHA MAIS O NOME DA COLUNA, SEPARADOS POR PONTO -
019400* POR ISSO A LARGURA (150) E MAIOR QUE OS NOMES ISOLADOS.
019500*----------------------------------------------------------------
019600 01  TB-FILTROS.
019700     05  FILTRO-ENTRADA OCCURS 20 TIMES.
019800         10  FILTRO-TEXTO        PIC X(150).
019900     05  FILLER                  PIC X(08).
020000
020100*----------------------------------------------------------------
020200* TABELA DE DEFINICAO DE COLUNA - UMA ENTRADA POR POSICAO DA
020300* PLANILHA, COM O NOME JA LIMPO E O TIPO JA DESCOBERTO
020400*----------------------------------------------------------------
020500 01  TB-COLUNAS.
020600     05  COL-ENTRADA OCCURS 40 TIMES.
020700         10  COL-NOME            PIC X(64).
020800         10  COL-TIPO            PIC X(01).
020900             88  COL-E-STRING              VALUE 'S'.
021000             88  COL-E-NUMERICO            VALUE 'N'.
021100             88  COL-E-DATA                VALUE 'D'.
021200             88  COL-E-BOOLEANO            VALUE 'B'.
021300             88  COL-E-INDEFINIDO          VALUE 'U'.
021400         10  COL-SET             PIC X(01).
021500             88  COL-INCLUIDA              VALUE 'Y'.
021600             88  COL-EXCLUIDA              VALUE 'N'.
021700     05  FILLER                  PIC X(10).
021800
021900*----------------------------------------------------------------
022000* CELULAS DA LINHA CORRENTE DA PLANILHA, JA SEPARADAS POR COLUNA
022100*----------------------------------------------------------------
022200 01  TB-CELULAS.
022300     05  CEL-VALOR OCCURS 40 TIMES PIC X(255).
022400     05  FILLER                  PIC X(10).
022500
022600*----------------------------------------------------------------
022700* NOME DE ARQUIVO DINAMICO DA PLANILHA CORRENTE (VEM DO MANIFESTO)
022800*----------------------------------------------------------------
022900 01  WS-PLAN-ASSIGN              PIC X(12) VALUE SPACES.
023000
023100*----------------------------------------------------------------
023200* VISAO ALTERNATIVA DO ARQUIVO 8.3 DA PLANILHA (REDEFINES 1)
023300*----------------------------------------------------------------
023400 01  WS-PLAN-ARQ-TXT             PIC X(16).
023500 01  WS-PLAN-ARQ-PARTES REDEFINES WS-PLAN-ARQ-TXT.
023600     05  WS-PA-NOME              PIC X(08).
023700     05  WS-PA-PONTO             PIC X(01).
023800     05  WS-PA-EXT               PIC X(03).
023900     05  FILLER                  PIC X(04).
024000
024100*----------------------------------------------------------------
024200* VISAO ALTERNATIVA DA CELULA DE DATA "AAAA-MM-DD HH:MM" (REDEFINES 2)
024300*----------------------------------------------------------------
024400 01  WS-CEL-DATA-TXT             PIC X(20).
024500 01  WS-CEL-DATA-CAMPOS REDEFINES WS-CEL-DATA-TXT.
024600     05  WS-CD-ANO               PIC 9(04).
024700     05  FILLER                  PIC X(01).
024800     05  WS-CD-MES               PIC 9(02).
024900     05  FILLER                  PIC X(01).
025000     05  WS-CD-DIA               PIC 9(02).
025100     05  FILLER                  PIC X(01).
025200     05  WS-CD-HOR               PIC 9(02).
025300     05  FILLER                  PIC X(01).
025400     05  WS-CD-MIN               PIC 9(02).
025500     05  FILLER                  PIC X(04).
025600
025700*----------------------------------------------------------------
025800* VISAO ALTERNATIVA DA CELULA NUMERICA - SINAL + CORPO (REDEFINES 3)
025900*----------------------------------------------------------------
026000 01  WS-CEL-NUM-TXT              PIC X(40).
026100 01  WS-CEL-NUM-ALT REDEFINES WS-CEL-NUM-TXT.
026200     05  WS-CN-SINAL             PIC X(01).
026300     05  WS-CN-CORPO             PIC X(35).
026400     05  FILLER                  PIC X(04).
026500
026600*----------------------------------------------------------------
026700* VISAO ALTERNATIVA DO BUFFER DE SAIDA SQL - ROTULO + CORPO (REDEFINES 4)
026800*----------------------------------------------------------------
026900 01  WS-SQL-BUFFER               PIC X(84).
027000 01  WS-SQL-BUFFER-ALT REDEFINES WS-SQL-BUFFER.
027100     05  WS-SQLB-TAG             PIC X(06).
027200     05  WS-SQLB-RESTO           PIC X(74).
027300     05  FILLER                  PIC X(04).
027400
027500*----------------------------------------------------------------
027600* MONTAGEM DE COMANDOS SQL EM WORKING-STORAGE
027700*----------------------------------------------------------------
027800 01  WS-LINHA-SQL.
027900     05  WS-LSQL-TXT             PIC X(3980).
028000     05  FILLER                  PIC X(20).
028100
028200 01  WS-NOME-TABELA.
028300     05  WS-TAB-TXT              PIC X(64).
028400     05  FILLER                  PIC X(04).
028500
028600 01  WS-CHAR-ATUAL               PIC X(01) VALUE SPACE.
028700
028800 PROCEDURE DIVISION.
028900
029000*==================================================================
029100* 0000-INICIO - ABRE OS ARQUIVOS DE CONTROLE E DISPARA O
029200* PROCESSAMENTO DE CADA PLANILHA DO MANIFESTO, UMA POR UMA.
029300*==================================================================
029400 0000-INICIO.
029500* ABRE O ARQUIVO: OUTPUT SQLGERA.
029600     OPEN OUTPUT SQLGERA
029700* TESTA SE WS-STATUS-SQL NOT = '00'.
029800     IF WS-STATUS-SQL NOT = '00'
029900* EXIBE MENSAGEM NO CONSOLE.
030000        DISPLAY 'CARGATAB: ERRO AO ABRIR SQLGERA.DAT ' WS-STATUS-SQL
030100        STOP RUN.
030200
030300* EXECUTA A ROTINA 0050-CARREGA-FILTRO (ATE
030400* 0050-CARREGA-FILTRO-EXIT).
030500     PERFORM 0050-CARREGA-FILTRO THRU 0050-CARREGA-FILTRO-EXIT.
030600
030700* ABRE O ARQUIVO: INPUT PLANLIST.
030800     OPEN INPUT PLANLIST
030900* TESTA SE WS-STATUS-MANIF = '35'.
031000     IF WS-STATUS-MANIF = '35'
031100* EXIBE MENSAGEM NO CONSOLE.
031200        DISPLAY 'CARGATAB: WORKBOOK.DAT NAO ENCONTRADO'
031300* FECHA O ARQUIVO: SQLGERA.
031400        CLOSE SQLGERA
031500        STOP RUN.
031600* TESTA SE WS-STATUS-MANIF NOT = '00'.
031700     IF WS-STATUS-MANIF NOT = '00'
031800* EXIBE MENSAGEM NO CONSOLE.
031900        DISPLAY 'CARGATAB: ERRO AO ABRIR WORKBOOK.DAT ' WS-STATUS-MANIF
032000* FECHA O ARQUIVO: SQLGERA.
032100        CLOSE SQLGERA
032200        STOP RUN.
032300
032400* EXECUTA A ROTINA 0700-PROCESSA-MANIFESTO (ATE
032500* 0700-PROCESSA-MANIFESTO-EXIT).
032600     PERFORM 0700-PROCESSA-MANIFESTO THRU 0700-PROCESSA-MANIFESTO-EXIT
032700         UNTIL EOF-MANIFESTO.
032800
032900* FECHA O ARQUIVO: PLANLIST.
033000     CLOSE PLANLIST
033100* FECHA O ARQUIVO: SQLGERA.
033200     CLOSE SQLGERA
033300     STOP RUN.
033400
033500*------------------------------------------------------------------
033600* 0050-CARREGA-FILTRO - LE O ALLOW-LIST DE SHEET.COLUMN. SE O
033700* ARQUIVO NAO EXISTIR, ASSUME O PADRAO UNIVERSAL "*.*".
033800*------------------------------------------------------------------
033900 0050-CARREGA-FILTRO.
034000* COPIA ZERO PARA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO.
034100     MOVE ZERO TO WS-QTD-FILTROS
034200* ABRE O ARQUIVO: INPUT FILTRO.
034300     OPEN INPUT FILTRO
034400* TESTA SE WS-STATUS-FILTRO = '35'.
034500     IF WS-STATUS-FILTRO = '35'
034600* COPIA '*.*' PARA FILTRO-TEXTO(1).
034700        MOVE '*.*' TO FILTRO-TEXTO(1)
034800* COPIA 1 PARA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO.
034900        MOVE 1 TO WS-QTD-FILTROS
035000* DESVIA PARA 0050-CARREGA-FILTRO-EXIT.
035100        GO TO 0050-CARREGA-FILTRO-EXIT.
035200* TESTA SE WS-STATUS-FILTRO NOT = '00'.
035300     IF WS-STATUS-FILTRO NOT = '00'
035400* EXIBE MENSAGEM NO CONSOLE.
035500        DISPLAY 'CARGATAB: ERRO AO ABRIR FILTRO.DAT ' WS-STATUS-FILTRO
035600* DESVIA PARA 0050-CARREGA-FILTRO-EXIT.
035700        GO TO 0050-CARREGA-FILTRO-EXIT.
035800
035900 0060-LE-FILTRO.
036000* LE O PROXIMO REGISTRO DE FILTRO.
036100     READ FILTRO
036200         AT END
036300* DESVIA PARA 0070-FECHA-FILTRO.
036400             GO TO 0070-FECHA-FILTRO.
036500* TESTA SE WS-QTD-FILTROS < WS-MAX-FILTROS.
036600     IF WS-QTD-FILTROS < WS-MAX-FILTROS
036700* AVANCA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO (SOMA 1).
036800        ADD 1 TO WS-QTD-FILTROS
036900* COPIA FILTRO-PADRAO PARA FILTRO-TEXTO(WS-QTD-FILTROS).
037000        MOVE FILTRO-PADRAO TO FILTRO-TEXTO(WS-QTD-FILTROS).
037100* DESVIA PARA 0060-LE-FILTRO.
037200     GO TO 0060-LE-FILTRO.
037300
037400 0070-FECHA-FILTRO.
037500* FECHA O ARQUIVO: FILTRO.
037600     CLOSE FILTRO
037700* TESTA SE WS-QTD-FILTROS = ZERO.
037800     IF WS-QTD-FILTROS = ZERO
037900* COPIA '*.*' PARA FILTRO-TEXTO(1).
038000        MOVE '*.*' TO FILTRO-TEXTO(1)
038100* COPIA 1 PARA A QUANTIDADE DE ENTRADAS CARREGADAS DO FILTRO.
038200        MOVE 1 TO WS-QTD-FILTROS.
038300
038400 0050-CARREGA-FILTRO-EXIT. EXIT.
038500
038600*------------------------------------------------------------------
038700* 0700-PROCESSA-MANIFESTO - UMA ITERACAO POR LINHA DO MANIFESTO,
038800* OU SEJA, POR PLANILHA DA PASTA DE TRABALHO.
038900*------------------------------------------------------------------
039000 0700-PROCESSA-MANIFESTO.
039100* LE O PROXIMO REGISTRO DE PLANLIST.
039200     READ PLANLIST
039300         AT END
039400* COPIA 'S' PARA WS-EOF-MANIF.
039500             MOVE 'S' TO WS-EOF-MANIF
039600* DESVIA PARA 0700-PROCESSA-MANIFESTO-EXIT.
039700             GO TO 0700-PROCESSA-MANIFESTO-EXIT.
039800* AVANCA O CONTADOR DE PLANILHAS PROCESSADAS (SOMA 1).
039900     ADD 1 TO WS-CONT-PLAN
040000
040100* COPIA PLAN-NOME-WB PARA WS-NPB-TXT.
040200     MOVE PLAN-NOME-WB TO WS-NPB-TXT
040300* EXECUTA A ROTINA 1000-LIMPA-NOME-PLAN (ATE
040400* 1000-LIMPA-NOME-PLAN-EXIT).
040500     PERFORM 1000-LIMPA-NOME-PLAN THRU 1000-LIMPA-NOME-PLAN-EXIT.
040600
040700* EXECUTA A ROTINA 3000-FILTRA-PLANILHA (ATE
040800* 3000-FILTRA-PLANILHA-EXIT).
040900     PERFORM 3000-FILTRA-PLANILHA THRU 3000-FILTRA-PLANILHA-EXIT.
041000* TESTA SE NAO PLANILHA-ACEITA.
041100     IF NOT PLANILHA-ACEITA
041200* DESVIA PARA 0700-PROCESSA-MANIFESTO-EXIT.
041300        GO TO 0700-PROCESSA-MANIFESTO-EXIT.
041400
041500* COPIA PLAN-ARQ-WB PARA WS-PLAN-ASSIGN.
041600     MOVE PLAN-ARQ-WB TO WS-PLAN-ASSIGN
041700* COPIA SPACES PARA WS-PLAN-ARQ-TXT.
041800     MOVE SPACES TO WS-PLAN-ARQ-TXT
041900* COPIA PLAN-ARQ-WB PARA WS-PLAN-ARQ-TXT.
042000     MOVE PLAN-ARQ-WB TO WS-PLAN-ARQ-TXT
042100
042200* ABRE O ARQUIVO: INPUT PLANDADO.
042300     OPEN INPUT PLANDADO
042400* TESTA SE WS-STATUS-PLAN NOT = '00'.
042500     IF WS-STATUS-PLAN NOT = '00'
042600* EXIBE MENSAGEM NO CONSOLE.
042700        DISPLAY 'CARGATAB: PLANILHA NAO ENCONTRADA - ' WS-PA-NOME
042800* DESVIA PARA 0700-PROCESSA-MANIFESTO-EXIT.
042900        GO TO 0700-PROCESSA-MANIFESTO-EXIT.
043000
043100* COPIA ZERO PARA A QUANTIDADE DE COLUNAS DA PLANILHA.
043200     MOVE ZERO TO WS-QTD-COLUNAS
043300* COPIA 'N' PARA WS-EOF-PLAN.
043400     MOVE 'N' TO WS-EOF-PLAN
043500
043600* EXECUTA A ROTINA 1100-LE-CABECALHO (ATE 1100-LE-CABECALHO-EXIT).
043700     PERFORM 1100-LE-CABECALHO THRU 1100-LE-CABECALHO-EXIT.
043800* TESTA SE EOF-PLANILHA.
043900     IF EOF-PLANILHA
044000* FECHA O ARQUIVO: PLANDADO.
044100        CLOSE PLANDADO
044200* DESVIA PARA 0700-PROCESSA-MANIFESTO-EXIT.
044300        GO TO 0700-PROCESSA-MANIFESTO-EXIT.
044400
044500* EXECUTA A ROTINA 1200-LE-AMOSTRA (ATE 1200-LE-AMOSTRA-EXIT).
044600     PERFORM 1200-LE-AMOSTRA THRU 1200-LE-AMOSTRA-EXIT.
044700* TESTA SE EOF-PLANILHA.
044800     IF EOF-PLANILHA
044900* FECHA O ARQUIVO: PLANDADO.
045000        CLOSE PLANDADO
045100* DESVIA PARA 0700-PROCESSA-MANIFESTO-EXIT.
045200        GO TO 0700-PROCESSA-MANIFESTO-EXIT.
045300
045400* COPIA ZERO PARA A QUANTIDADE DE COLUNAS SET.
045500     MOVE ZERO TO WS-QTD-SET
045600* EXECUTA A ROTINA 1250-CONTA-SET (ATE 1250-CONTA-SET-EXIT).
045700     PERFORM 1250-CONTA-SET THRU 1250-CONTA-SET-EXIT
045800         VARYING WS-COL-IDX FROM 1 BY 1
045900         UNTIL WS-COL-IDX > WS-QTD-COLUNAS.
046000
046100* TESTA SE WS-QTD-SET = ZERO.
046200     IF WS-QTD-SET = ZERO
046300* FECHA O ARQUIVO: PLANDADO.
046400        CLOSE PLANDADO
046500* DESVIA PARA 0700-PROCESSA-MANIFESTO-EXIT.
046600        GO TO 0700-PROCESSA-MANIFESTO-EXIT.
046700
046800* EXECUTA A ROTINA 1300-EMITE-DROP (ATE 1300-EMITE-DROP-EXIT).
046900     PERFORM 1300-EMITE-DROP   THRU 1300-EMITE-DROP-EXIT.
047000* EXECUTA A ROTINA 1400-EMITE-CREATE (ATE 1400-EMITE-CREATE-EXIT).
047100     PERFORM 1400-EMITE-CREATE THRU 1400-EMITE-CREATE-EXIT.
047200* EXECUTA A ROTINA 1500-LE-DADOS (ATE 1500-LE-DADOS-EXIT).
047300     PERFORM 1500-LE-DADOS     THRU 1500-LE-DADOS-EXIT
047400         UNTIL EOF-PLANILHA.
047500
047600* FECHA O ARQUIVO: PLANDADO.
047700     CLOSE PLANDADO.
047800
047900 0700-PROCESSA-MANIFESTO-EXIT. EXIT.
048000
048100*------------------------------------------------------------------
048200* 1000-LIMPA-NOME-PLAN - LIMPEZA DO NOME DA PLANILHA PARA VIRAR
048300* NOME DE TABELA. TROCA APOSTROFO POR \' E REMOVE TODO ESPACO.
048400*------------------------------------------------------------------
048500 1000-LIMPA-NOME-PLAN.
048600* COPIA SPACES PARA WS-NPL-TXT.
048700     MOVE SPACES TO WS-NPL-TXT
048800* COPIA ZERO PARA O INDICE DE LEITURA NO CAMPO BRUTO.
048900     MOVE ZERO   TO WS-POS
049000* COPIA ZERO PARA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO
049100* LIMPO).
049200     MOVE ZERO   TO WS-POS-SAIDA
049300* COPIA ZERO PARA O TAMANHO UTIL RESTANTE.
049400     MOVE ZERO   TO WS-TAM
049500* EXECUTA A ROTINA 1010-TAMANHO-BRUTO (ATE
049600* 1010-TAMANHO-BRUTO-EXIT).
049700     PERFORM 1010-TAMANHO-BRUTO THRU 1010-TAMANHO-BRUTO-EXIT.
049800
049900*------------------------------------------------------------------
050000* 1020-LIMPA-CHAR - TRATA UM CARACTER DE CADA VEZ DO NOME BRUTO DA
050100* PLANILHA.
050200*------------------------------------------------------------------
050300 1020-LIMPA-CHAR.
050400* TESTA SE WS-POS > WS-TAM.
050500     IF WS-POS > WS-TAM
050600* DESVIA PARA 1000-LIMPA-NOME-PLAN-EXIT.
050700        GO TO 1000-LIMPA-NOME-PLAN-EXIT.
050800* COPIA WS-NPB-TXT(WS-POS:1) PARA WS-CHAR-ATUAL.
050900     MOVE WS-NPB-TXT(WS-POS:1) TO WS-CHAR-ATUAL
051000* TESTA SE WS-CHAR-ATUAL = SPACE.
051100     IF WS-CHAR-ATUAL = SPACE
051200* DESVIA PARA 1030-PROX-CHAR.
051300        GO TO 1030-PROX-CHAR.
051400* TESTA SE WS-CHAR-ATUAL = QUOTE.
051500     IF WS-CHAR-ATUAL = QUOTE
051600* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
051700* (SOMA 1).
051800        ADD 1 TO WS-POS-SAIDA
051900* COPIA '\' PARA WS-NPL-TXT(WS-POS-SAIDA:1).
052000        MOVE '\' TO WS-NPL-TXT(WS-POS-SAIDA:1)
052100* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
052200* (SOMA 1).
052300        ADD 1 TO WS-POS-SAIDA
052400* COPIA QUOTE PARA WS-NPL-TXT(WS-POS-SAIDA:1).
052500        MOVE QUOTE TO WS-NPL-TXT(WS-POS-SAIDA:1)
052600* DESVIA PARA 1030-PROX-CHAR.
052700        GO TO 1030-PROX-CHAR.
052800* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
052900* (SOMA 1).
053000     ADD 1 TO WS-POS-SAIDA
053100* COPIA WS-CHAR-ATUAL PARA WS-NPL-TXT(WS-POS-SAIDA:1).
053200     MOVE WS-CHAR-ATUAL TO WS-NPL-TXT(WS-POS-SAIDA:1).
053300
053400*------------------------------------------------------------------
053500* 1030-PROX-CHAR - AVANCA PARA O PROXIMO CARACTER DO NOME BRUTO.
053600*------------------------------------------------------------------
053700 1030-PROX-CHAR.
053800* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
053900     ADD 1 TO WS-POS
054000* DESVIA PARA 1020-LIMPA-CHAR.
054100     GO TO 1020-LIMPA-CHAR.
054200
054300 1000-LIMPA-NOME-PLAN-EXIT. EXIT.
054400
054500*------------------------------------------------------------------
054600* 1010-TAMANHO-BRUTO - CALCULA O TAMANHO UTIL (SEM BRANCOS A
054700* DIREITA) DE WS-NPB-TXT. NAO HA FUNCTION LENGTH NESTE COMPILADOR.
054800*------------------------------------------------------------------
054900 1010-TAMANHO-BRUTO.
055000* COPIA 80 PARA O TAMANHO UTIL RESTANTE.
055100     MOVE 80 TO WS-TAM.
055200
055300*------------------------------------------------------------------
055400* 1015-TESTA-FIM - CONFERE SE JA CHEGOU NO FIM UTIL DO NOME BRUTO.
055500*------------------------------------------------------------------
055600 1015-TESTA-FIM.
055700* TESTA SE WS-TAM = ZERO.
055800     IF WS-TAM = ZERO
055900* DESVIA PARA 1010-TAMANHO-BRUTO-EXIT.
056000        GO TO 1010-TAMANHO-BRUTO-EXIT.
056100* TESTA SE WS-NPB-TXT(WS-TAM:1) NOT = SPACE.
056200     IF WS-NPB-TXT(WS-TAM:1) NOT = SPACE
056300* DESVIA PARA 1010-TAMANHO-BRUTO-EXIT.
056400        GO TO 1010-TAMANHO-BRUTO-EXIT.
056500* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
056600     SUBTRACT 1 FROM WS-TAM
056700* DESVIA PARA 1015-TESTA-FIM.
056800     GO TO 1015-TESTA-FIM.
056900
057000 1010-TAMANHO-BRUTO-EXIT. EXIT.
057100
057200*------------------------------------------------------------------
057300* 3000-FILTRA-PLANILHA - TESTE DE LIBERACAO DA PLANILHA CONTRA A
057400* LISTA DO FILTRO.DAT. ACEITA SE ALGUMA ENTRADA COMECA COM "*."
057500* OU E IGUAL AO NOME OU COMECA COM "<NOME>.".
057600*------------------------------------------------------------------
057700 3000-FILTRA-PLANILHA.
057800* COPIA 'N' PARA WS-SW-ACEITA.
057900     MOVE 'N' TO WS-SW-ACEITA
058000* COPIA ZERO PARA O TAMANHO UTIL RESTANTE.
058100     MOVE ZERO TO WS-TAM
058200* COPIA WS-NPL-TXT PARA WS-NPB-TXT.
058300     MOVE WS-NPL-TXT TO WS-NPB-TXT
058400* EXECUTA A ROTINA 1010-TAMANHO-BRUTO (ATE
058500* 1010-TAMANHO-BRUTO-EXIT).
058600     PERFORM 1010-TAMANHO-BRUTO THRU 1010-TAMANHO-BRUTO-EXIT.
058700* COPIA 1 PARA O INDICE DA ENTRADA DO FILTRO.
058800     MOVE 1 TO WS-IDX-FILTRO.
058900
059000*------------------------------------------------------------------
059100* 3010-TESTA-FILTRO - CONFRONTA A PLANILHA COM UMA ENTRADA DO
059200* FILTRO.
059300*------------------------------------------------------------------
059400 3010-TESTA-FILTRO.
059500* TESTA SE WS-IDX-FILTRO > WS-QTD-FILTROS.
059600     IF WS-IDX-FILTRO > WS-QTD-FILTROS
059700* DESVIA PARA 3000-FILTRA-PLANILHA-EXIT.
059800        GO TO 3000-FILTRA-PLANILHA-EXIT.
059900* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(1:2) = '*.'.
060000     IF FILTRO-TEXTO(WS-IDX-FILTRO)(1:2) = '*.'
060100* COPIA 'S' PARA WS-SW-ACEITA.
060200        MOVE 'S' TO WS-SW-ACEITA
060300* DESVIA PARA 3000-FILTRA-PLANILHA-EXIT.
060400        GO TO 3000-FILTRA-PLANILHA-EXIT.
060500* TESTA SE WS-TAM = ZERO.
060600     IF WS-TAM = ZERO
060700* DESVIA PARA 3020-PROX-FILTRO.
060800        GO TO 3020-PROX-FILTRO.
060900* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(1:WS-TAM) =
061000* WS-NPL-TXT(1:WS-TAM).
061100     IF FILTRO-TEXTO(WS-IDX-FILTRO)(1:WS-TAM) = WS-NPL-TXT(1:WS-TAM)
061200* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM + 1:1) = SPACE.
061300        IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM + 1:1) = SPACE
061400* COPIA 'S' PARA WS-SW-ACEITA.
061500           MOVE 'S' TO WS-SW-ACEITA
061600* DESVIA PARA 3000-FILTRA-PLANILHA-EXIT.
061700           GO TO 3000-FILTRA-PLANILHA-EXIT
061800* CASO CONTRARIO:
061900        ELSE
062000* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM + 1:1) = '.'.
062100           IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM + 1:1) = '.'
062200* COPIA 'S' PARA WS-SW-ACEITA.
062300              MOVE 'S' TO WS-SW-ACEITA
062400* DESVIA PARA 3000-FILTRA-PLANILHA-EXIT.
062500              GO TO 3000-FILTRA-PLANILHA-EXIT.
062600
062700*------------------------------------------------------------------
062800* 3020-PROX-FILTRO - AVANCA PARA A PROXIMA ENTRADA DO FILTRO DE
062900* PLANILHA.
063000*------------------------------------------------------------------
063100 3020-PROX-FILTRO.
063200* AVANCA O INDICE DA ENTRADA DO FILTRO (SOMA 1).
063300     ADD 1 TO WS-IDX-FILTRO
063400* DESVIA PARA 3010-TESTA-FILTRO.
063500     GO TO 3010-TESTA-FILTRO.
063600
063700 3000-FILTRA-PLANILHA-EXIT. EXIT.
063800
063900*------------------------------------------------------------------
064000* 4000-FILTRA-COLUNA - TESTE DE LIBERACAO DA COLUNA CONTRA A LISTA
064100* DO FILTRO.DAT. RECEBE O NOME DA PLANILHA JA LIMPO EM WS-NPL-TXT
064200* E O DA COLUNA JA LIMPO EM WS-NCL-TXT. RESULTADO EM WS-SW-COL-ACEITA.
064300*------------------------------------------------------------------
064400 4000-FILTRA-COLUNA.
064500* COPIA 'N' PARA WS-SW-COL-ACEITA.
064600     MOVE 'N' TO WS-SW-COL-ACEITA
064700* COPIA ZERO PARA O TAMANHO UTIL RESTANTE.
064800     MOVE ZERO TO WS-TAM
064900* COPIA WS-NPL-TXT PARA WS-NPB-TXT.
065000     MOVE WS-NPL-TXT TO WS-NPB-TXT
065100* EXECUTA A ROTINA 1010-TAMANHO-BRUTO (ATE
065200* 1010-TAMANHO-BRUTO-EXIT).
065300     PERFORM 1010-TAMANHO-BRUTO THRU 1010-TAMANHO-BRUTO-EXIT.
065400* COPIA WS-TAM PARA O TAMANHO UTIL AUXILIAR.
065500     MOVE WS-TAM TO WS-TAM2
065600* COPIA 1 PARA O INDICE DA ENTRADA DO FILTRO.
065700     MOVE 1 TO WS-IDX-FILTRO.
065800
065900*------------------------------------------------------------------
066000* 4010-TESTA-FILTRO-COL - CONFRONTA A COLUNA COM UMA ENTRADA DO
066100* FILTRO.
066200*------------------------------------------------------------------
066300 4010-TESTA-FILTRO-COL.
066400* TESTA SE WS-IDX-FILTRO > WS-QTD-FILTROS.
066500     IF WS-IDX-FILTRO > WS-QTD-FILTROS
066600* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
066700        GO TO 4000-FILTRA-COLUNA-EXIT.
066800* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO) = '*.*'.
066900     IF FILTRO-TEXTO(WS-IDX-FILTRO) = '*.*'
067000* COPIA 'S' PARA WS-SW-COL-ACEITA.
067100        MOVE 'S' TO WS-SW-COL-ACEITA
067200* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
067300        GO TO 4000-FILTRA-COLUNA-EXIT.
067400* TESTA SE WS-TAM2 = ZERO.
067500     IF WS-TAM2 = ZERO
067600* DESVIA PARA 4020-PROX-FILTRO-COL.
067700        GO TO 4020-PROX-FILTRO-COL.
067800* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(1:WS-TAM2) NOT =
067900* WS-NPL-TXT(1:WS-TAM2).
068000     IF FILTRO-TEXTO(WS-IDX-FILTRO)(1:WS-TAM2) NOT = WS-NPL-TXT(1:WS-TAM2)
068100* DESVIA PARA 4020-PROX-FILTRO-COL.
068200        GO TO 4020-PROX-FILTRO-COL.
068300* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 1:1) NOT = '.'.
068400     IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 1:1) NOT = '.'
068500* DESVIA PARA 4020-PROX-FILTRO-COL.
068600        GO TO 4020-PROX-FILTRO-COL.
068700* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:1) = '*'.
068800     IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:1) = '*'
068900* COPIA 'S' PARA WS-SW-COL-ACEITA.
069000        MOVE 'S' TO WS-SW-COL-ACEITA
069100* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
069200        GO TO 4000-FILTRA-COLUNA-EXIT.
069300* TESTA SE FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:64) =
069400* WS-NCL-TXT.
069500     IF FILTRO-TEXTO(WS-IDX-FILTRO)(WS-TAM2 + 2:64) = WS-NCL-TXT
069600* COPIA 'S' PARA WS-SW-COL-ACEITA.
069700        MOVE 'S' TO WS-SW-COL-ACEITA
069800* DESVIA PARA 4000-FILTRA-COLUNA-EXIT.
069900        GO TO 4000-FILTRA-COLUNA-EXIT.
070000
070100*------------------------------------------------------------------
070200* 4020-PROX-FILTRO-COL - AVANCA PARA A PROXIMA ENTRADA DO FILTRO
070300* DE COLUNA.
070400*------------------------------------------------------------------
070500 4020-PROX-FILTRO-COL.
070600* AVANCA O INDICE DA ENTRADA DO FILTRO (SOMA 1).
070700     ADD 1 TO WS-IDX-FILTRO
070800* DESVIA PARA 4010-TESTA-FILTRO-COL.
070900     GO TO 4010-TESTA-FILTRO-COL.
071000
071100 4000-FILTRA-COLUNA-EXIT. EXIT.
071200
071300*------------------------------------------------------------------
071400* 1100-LE-CABECALHO - LINHA 1 DA PLANILHA: NOME DAS COLUNAS.
071500* CADA CELULA VIRA UMA ENTRADA DE TB-COLUNAS (OU FICA "NAO SET"
071600* SE A COLUNA FOR REJEITADA PELO FILTRO).
071700*------------------------------------------------------------------
071800 1100-LE-CABECALHO.
071900* LE O PROXIMO REGISTRO DE PLANDADO.
072000     READ PLANDADO
072100         AT END
072200* COPIA 'S' PARA WS-EOF-PLAN.
072300             MOVE 'S' TO WS-EOF-PLAN
072400* DESVIA PARA 1100-LE-CABECALHO-EXIT.
072500             GO TO 1100-LE-CABECALHO-EXIT.
072600* EXECUTA A ROTINA 1900-DESMONTA-LINHA (ATE
072700* 1900-DESMONTA-LINHA-EXIT).
072800     PERFORM 1900-DESMONTA-LINHA THRU 1900-DESMONTA-LINHA-EXIT.
072900* COPIA WS-QTD-CAMPOS-LINHA PARA A QUANTIDADE DE COLUNAS DA
073000* PLANILHA.
073100     MOVE WS-QTD-CAMPOS-LINHA TO WS-QTD-COLUNAS
073200
073300* EXECUTA A ROTINA 1150-REGISTRA-COLUNA (ATE
073400* 1150-REGISTRA-COLUNA-EXIT).
073500     PERFORM 1150-REGISTRA-COLUNA THRU 1150-REGISTRA-COLUNA-EXIT
073600         VARYING WS-COL-IDX FROM 1 BY 1
073700         UNTIL WS-COL-IDX > WS-QTD-COLUNAS.
073800
073900 1100-LE-CABECALHO-EXIT. EXIT.
074000
074100*------------------------------------------------------------------
074200* 1150-REGISTRA-COLUNA - LIMPA O TITULO, APLICA O FILTRO DE COLUNA
074300* E DEDUPLICA. SE REJEITADA, GRAVA UM PLACEHOLDER SEM NOME/TIPO
074400* (A POSICAO CONTINUA OCUPADA PARA MANTER O ALINHAMENTO POSICIONAL).
074500*------------------------------------------------------------------
074600 1150-REGISTRA-COLUNA.
074700* COPIA SPACES PARA WS-NCB-TXT.
074800     MOVE SPACES TO WS-NCB-TXT
074900* COPIA CEL-VALOR(WS-COL-IDX) PARA WS-NCB-TXT.
075000     MOVE CEL-VALOR(WS-COL-IDX) TO WS-NCB-TXT
075100* COPIA SPACES PARA WS-NCL-TXT.
075200     MOVE SPACES TO WS-NCL-TXT
075300* COPIA ZERO PARA O INDICE DE LEITURA NO CAMPO BRUTO.
075400     MOVE ZERO TO WS-POS
075500* COPIA ZERO PARA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO
075600* LIMPO).
075700     MOVE ZERO TO WS-POS-SAIDA
075800* COPIA 64 PARA O TAMANHO UTIL RESTANTE.
075900     MOVE 64 TO WS-TAM
076000* EXECUTA A ROTINA 1160-LIMPA-TITULO (ATE 1160-LIMPA-TITULO-EXIT).
076100     PERFORM 1160-LIMPA-TITULO THRU 1160-LIMPA-TITULO-EXIT.
076200
076300* EXECUTA A ROTINA 4000-FILTRA-COLUNA (ATE
076400* 4000-FILTRA-COLUNA-EXIT).
076500     PERFORM 4000-FILTRA-COLUNA THRU 4000-FILTRA-COLUNA-EXIT.
076600* TESTA SE NAO COLUNA-ACEITA.
076700     IF NOT COLUNA-ACEITA
076800* COPIA SPACES PARA COL-NOME(WS-COL-IDX).
076900        MOVE SPACES TO COL-NOME(WS-COL-IDX)
077000* COPIA 'U' PARA COL-TIPO(WS-COL-IDX).
077100        MOVE 'U' TO COL-TIPO(WS-COL-IDX)
077200* COPIA 'N' PARA COL-SET(WS-COL-IDX).
077300        MOVE 'N' TO COL-SET(WS-COL-IDX)
077400* DESVIA PARA 1150-REGISTRA-COLUNA-EXIT.
077500        GO TO 1150-REGISTRA-COLUNA-EXIT.
077600
077700* EXECUTA A ROTINA 2000-DEDUP-COLUNA (ATE 2000-DEDUP-COLUNA-EXIT).
077800     PERFORM 2000-DEDUP-COLUNA THRU 2000-DEDUP-COLUNA-EXIT.
077900
078000* COPIA WS-NT-TXT PARA COL-NOME(WS-COL-IDX).
078100     MOVE WS-NT-TXT TO COL-NOME(WS-COL-IDX)
078200* COPIA 'U' PARA COL-TIPO(WS-COL-IDX).
078300     MOVE 'U' TO COL-TIPO(WS-COL-IDX)
078400* COPIA 'Y' PARA COL-SET(WS-COL-IDX).
078500     MOVE 'Y' TO COL-SET(WS-COL-IDX).
078600
078700 1150-REGISTRA-COLUNA-EXIT. EXIT.
078800
078900*------------------------------------------------------------------
079000* 1160-LIMPA-TITULO - MESMA REGRA DE LIMPEZA USADA NO NOME DA
079100* PLANILHA, AGORA APLICADA A WS-NCB-TXT (64 POSICOES), RESULTADO
079200* EM WS-NCL-TXT.
079300*------------------------------------------------------------------
079400 1160-LIMPA-TITULO.
079500* TESTA SE WS-POS > WS-TAM.
079600     IF WS-POS > WS-TAM
079700* DESVIA PARA 1160-LIMPA-TITULO-EXIT.
079800        GO TO 1160-LIMPA-TITULO-EXIT.
079900* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
080000     ADD 1 TO WS-POS
080100* COPIA WS-NCB-TXT(WS-POS:1) PARA WS-CHAR-ATUAL.
080200     MOVE WS-NCB-TXT(WS-POS:1) TO WS-CHAR-ATUAL
080300* TESTA SE WS-CHAR-ATUAL = SPACE.
080400     IF WS-CHAR-ATUAL = SPACE
080500* DESVIA PARA 1160-LIMPA-TITULO.
080600        GO TO 1160-LIMPA-TITULO.
080700* TESTA SE WS-CHAR-ATUAL = QUOTE.
080800     IF WS-CHAR-ATUAL = QUOTE
080900* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
081000* (SOMA 1).
081100        ADD 1 TO WS-POS-SAIDA
081200* COPIA '\' PARA WS-NCL-TXT(WS-POS-SAIDA:1).
081300        MOVE '\' TO WS-NCL-TXT(WS-POS-SAIDA:1)
081400* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
081500* (SOMA 1).
081600        ADD 1 TO WS-POS-SAIDA
081700* COPIA QUOTE PARA WS-NCL-TXT(WS-POS-SAIDA:1).
081800        MOVE QUOTE TO WS-NCL-TXT(WS-POS-SAIDA:1)
081900* DESVIA PARA 1160-LIMPA-TITULO.
082000        GO TO 1160-LIMPA-TITULO.
082100* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
082200* (SOMA 1).
082300     ADD 1 TO WS-POS-SAIDA
082400* COPIA WS-CHAR-ATUAL PARA WS-NCL-TXT(WS-POS-SAIDA:1).
082500     MOVE WS-CHAR-ATUAL TO WS-NCL-TXT(WS-POS-SAIDA:1)
082600* DESVIA PARA 1160-LIMPA-TITULO.
082700     GO TO 1160-LIMPA-TITULO.
082800
082900 1160-LIMPA-TITULO-EXIT. EXIT.
083000
083100*------------------------------------------------------------------
083200* 2000-DEDUP-COLUNA - EVITA NOME DE COLUNA REPETIDO. SE O NOME
083300* LIMPO JA ESTIVER REGISTRADO EM UMA POSICAO ANTERIOR DESTA
083400* PLANILHA, ACRESCENTA SUFIXO NUMERICO A PARTIR DE 1 ATE ACHAR
083500* UM NOME LIVRE.
083600*------------------------------------------------------------------
083700 2000-DEDUP-COLUNA.
083800* COPIA WS-NCL-TXT PARA WS-NT-TXT.
083900     MOVE WS-NCL-TXT TO WS-NT-TXT
084000* COPIA ZERO PARA O SUFIXO NUMERICO DE DEDUPLICACAO.
084100     MOVE ZERO TO WS-SUFIXO-DEDUP.
084200
084300*------------------------------------------------------------------
084400* 2010-TESTA-REPETIDO - REINICIA A VARREDURA DAS COLUNAS
084500* ANTERIORES PARA O NOME ATUAL.
084600*------------------------------------------------------------------
084700 2010-TESTA-REPETIDO.
084800* COPIA 'N' PARA WS-SW-ACHOU.
084900     MOVE 'N' TO WS-SW-ACHOU
085000* COPIA 1 PARA O INDICE DE VARREDURA DA DEDUPLICACAO.
085100     MOVE 1 TO WS-IDX-DEDUP.
085200
085300*------------------------------------------------------------------
085400* 2020-VARRE-ANTERIORES - PERCORRE AS COLUNAS JA REGISTRADAS
085500* PROCURANDO NOME IGUAL.
085600*------------------------------------------------------------------
085700 2020-VARRE-ANTERIORES.
085800* TESTA SE WS-IDX-DEDUP >= WS-COL-IDX.
085900     IF WS-IDX-DEDUP >= WS-COL-IDX
086000* DESVIA PARA 2030-DECIDE.
086100        GO TO 2030-DECIDE.
086200* TESTA SE COL-SET(WS-IDX-DEDUP) = 'Y'.
086300     IF COL-SET(WS-IDX-DEDUP) = 'Y'
086400* TESTA SE COL-NOME(WS-IDX-DEDUP) = WS-NT-TXT.
086500        IF COL-NOME(WS-IDX-DEDUP) = WS-NT-TXT
086600* COPIA 'S' PARA WS-SW-ACHOU.
086700           MOVE 'S' TO WS-SW-ACHOU.
086800* AVANCA O INDICE DE VARREDURA DA DEDUPLICACAO (SOMA 1).
086900     ADD 1 TO WS-IDX-DEDUP
087000* DESVIA PARA 2020-VARRE-ANTERIORES.
087100     GO TO 2020-VARRE-ANTERIORES.
087200
087300*------------------------------------------------------------------
087400* 2030-DECIDE - DECIDE SE O NOME PRECISA DE SUFIXO OU JA ESTA
087500* LIVRE.
087600*------------------------------------------------------------------
087700 2030-DECIDE.
087800* TESTA SE NAO NOME-JA-EXISTE.
087900     IF NOT NOME-JA-EXISTE
088000* DESVIA PARA 2000-DEDUP-COLUNA-EXIT.
088100        GO TO 2000-DEDUP-COLUNA-EXIT.
088200* AVANCA O SUFIXO NUMERICO DE DEDUPLICACAO (SOMA 1).
088300     ADD 1 TO WS-SUFIXO-DEDUP
088400* COPIA WS-NCL-TXT PARA WS-NT-TXT.
088500     MOVE WS-NCL-TXT TO WS-NT-TXT
088600* EXECUTA A ROTINA 2040-ANEXA-SUFIXO (ATE 2040-ANEXA-SUFIXO-EXIT).
088700     PERFORM 2040-ANEXA-SUFIXO THRU 2040-ANEXA-SUFIXO-EXIT.
088800* DESVIA PARA 2010-TESTA-REPETIDO.
088900     GO TO 2010-TESTA-REPETIDO.
089000
089100*------------------------------------------------------------------
089200* 2000-DEDUP-COLUNA-EXIT - SAIDA NORMAL DA ROTINA DE DEDUP: O
089300* NOME EM WS-NT-TXT JA E UNICO NA PLANILHA (SEM REPETICAO ANTERIOR
089400* OU JA RECEBEU O SUFIXO NECESSARIO PARA FICAR UNICO).
089500*------------------------------------------------------------------
089600 2000-DEDUP-COLUNA-EXIT. EXIT.
089700
089800*------------------------------------------------------------------
089900* 2040-ANEXA-SUFIXO - CONCATENA O SUFIXO NUMERICO (1, 2, 3, ...)
090000* APOS O NOME LIMPO, SEM USAR FUNCTION - MONTADO DIGITO A DIGITO.
090100*------------------------------------------------------------------
090200 2040-ANEXA-SUFIXO.
090300* COPIA ZERO PARA O TAMANHO UTIL RESTANTE.
090400     MOVE ZERO TO WS-TAM
090500* COPIA WS-NCL-TXT PARA WS-NPB-TXT.
090600     MOVE WS-NCL-TXT TO WS-NPB-TXT
090700* COPIA SPACES PARA WS-NPB-TXT.
090800     MOVE SPACES TO WS-NPB-TXT
090900* COPIA WS-NCL-TXT PARA WS-NPB-TXT.
091000     MOVE WS-NCL-TXT TO WS-NPB-TXT
091100* COPIA 64 PARA O TAMANHO UTIL RESTANTE.
091200     MOVE 64 TO WS-TAM.
091300
091400*------------------------------------------------------------------
091500* 2045-ACHA-FIM-NOME - LOCALIZA O FIM UTIL DO NOME LIMPO ANTES DE
091600* ANEXAR O SUFIXO.
091700*------------------------------------------------------------------
091800 2045-ACHA-FIM-NOME.
091900* TESTA SE WS-TAM = ZERO.
092000     IF WS-TAM = ZERO
092100* DESVIA PARA 2050-GRAVA-DIGITOS.
092200        GO TO 2050-GRAVA-DIGITOS.
092300* TESTA SE WS-NPB-TXT(WS-TAM:1) NOT = SPACE.
092400     IF WS-NPB-TXT(WS-TAM:1) NOT = SPACE
092500* DESVIA PARA 2050-GRAVA-DIGITOS.
092600        GO TO 2050-GRAVA-DIGITOS.
092700* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
092800     SUBTRACT 1 FROM WS-TAM
092900* DESVIA PARA 2045-ACHA-FIM-NOME.
093000     GO TO 2045-ACHA-FIM-NOME.
093100
093200*------------------------------------------------------------------
093300* 2050-GRAVA-DIGITOS - DECIDE SE O SUFIXO TEM UM OU DOIS DIGITOS E
093400* CHAMA A ROTINA CERTA.
093500*------------------------------------------------------------------
093600 2050-GRAVA-DIGITOS.
093700* TESTA SE WS-SUFIXO-DEDUP < 10.
093800     IF WS-SUFIXO-DEDUP < 10
093900* AVANCA O TAMANHO UTIL RESTANTE (SOMA 1).
094000        ADD 1 TO WS-TAM
094100* COPIA '0' PARA WS-CHAR-ATUAL.
094200        MOVE '0' TO WS-CHAR-ATUAL
094300* SOMA WS-SUFIXO-DEDUP A ZERO, GUARDANDO EM O CONTADOR/INDICE
094400* AUXILIAR.
094500        ADD WS-SUFIXO-DEDUP TO ZERO GIVING WS-COL-IDX2
094600* EXECUTA A ROTINA 2060-DIGITO-UNICO (ATE 2060-DIGITO-UNICO-EXIT).
094700        PERFORM 2060-DIGITO-UNICO THRU 2060-DIGITO-UNICO-EXIT
094800* DESVIA PARA 2040-ANEXA-SUFIXO-EXIT.
094900        GO TO 2040-ANEXA-SUFIXO-EXIT.
095000* AVANCA O TAMANHO UTIL RESTANTE (SOMA 1).
095100     ADD 1 TO WS-TAM
095200* DIVIDE O SUFIXO NUMERICO DE DEDUPLICACAO POR 10, GUARDANDO O
095300* QUOCIENTE EM O CONTADOR/INDICE AUXILIAR.
095400     DIVIDE WS-SUFIXO-DEDUP BY 10 GIVING WS-COL-IDX2
095500* EXECUTA A ROTINA 2070-DIGITO-DEZENA (ATE
095600* 2070-DIGITO-DEZENA-EXIT).
095700     PERFORM 2070-DIGITO-DEZENA THRU 2070-DIGITO-DEZENA-EXIT.
095800
095900 2040-ANEXA-SUFIXO-EXIT. EXIT.
096000
096100*------------------------------------------------------------------
096200* 2060-DIGITO-UNICO / 2070-DIGITO-DEZENA - CONVERTE WS-SUFIXO-DEDUP
096300* (0-99) EM CARACTERES DECIMAIS E ANEXA A WS-NCL-TXT.
096400*------------------------------------------------------------------
096500 2060-DIGITO-UNICO.
096600* COPIA WS-SUFIXO-DEDUP PARA O CONTADOR/INDICE AUXILIAR.
096700     MOVE WS-SUFIXO-DEDUP TO WS-COL-IDX2
096800* CALCULA O CONTADOR/INDICE AUXILIAR = WS-SUFIXO-DEDUP + 48.
096900     COMPUTE WS-COL-IDX2 = WS-SUFIXO-DEDUP + 48
097000* COPIA WS-COL-IDX2 PARA WS-CHAR-ATUAL.
097100     MOVE WS-COL-IDX2 TO WS-CHAR-ATUAL
097200* COPIA WS-NPB-TXT(1:WS-TAM) PARA WS-NCL-TXT.
097300     MOVE WS-NPB-TXT(1:WS-TAM) TO WS-NCL-TXT.
097400
097500 2060-DIGITO-UNICO-EXIT. EXIT.
097600
097700*------------------------------------------------------------------
097800* 2070-DIGITO-DEZENA - ANEXA UM SUFIXO DE DOIS DIGITOS (10-99) AO
097900* NOME.
098000*------------------------------------------------------------------
098100 2070-DIGITO-DEZENA.
098200* DIVIDE O SUFIXO NUMERICO DE DEDUPLICACAO POR 10, GUARDANDO O
098300* QUOCIENTE EM O CONTADOR/INDICE AUXILIAR.
098400     DIVIDE WS-SUFIXO-DEDUP BY 10 GIVING WS-COL-IDX2
098500* COPIA WS-NPB-TXT(1:WS-TAM) PARA WS-NCL-TXT.
098600     MOVE WS-NPB-TXT(1:WS-TAM) TO WS-NCL-TXT
098700* AVANCA O TAMANHO UTIL RESTANTE (SOMA 1).
098800     ADD 1 TO WS-TAM.
098900
099000 2070-DIGITO-DEZENA-EXIT. EXIT.
099100
099200*------------------------------------------------------------------
099300* 1200-LE-AMOSTRA - LINHA 2 DA PLANILHA. INFERE O TIPO DE CADA
099400* COLUNA "SET" A PARTIR DO VALOR AVALIADO DA CELULA CORRESPONDENTE.
099500*------------------------------------------------------------------
099600 1200-LE-AMOSTRA.
099700* LE O PROXIMO REGISTRO DE PLANDADO.
099800     READ PLANDADO
099900         AT END
100000* COPIA 'S' PARA WS-EOF-PLAN.
100100             MOVE 'S' TO WS-EOF-PLAN
100200* DESVIA PARA 1200-LE-AMOSTRA-EXIT.
100300             GO TO 1200-LE-AMOSTRA-EXIT.
100400* EXECUTA A ROTINA 1900-DESMONTA-LINHA (ATE
100500* 1900-DESMONTA-LINHA-EXIT).
100600     PERFORM 1900-DESMONTA-LINHA THRU 1900-DESMONTA-LINHA-EXIT.
100700
100800* EXECUTA A ROTINA 1210-INFERE-COLUNA (ATE
100900* 1210-INFERE-COLUNA-EXIT).
101000     PERFORM 1210-INFERE-COLUNA THRU 1210-INFERE-COLUNA-EXIT
101100         VARYING WS-COL-IDX FROM 1 BY 1
101200         UNTIL WS-COL-IDX > WS-QTD-COLUNAS.
101300
101400 1200-LE-AMOSTRA-EXIT. EXIT.
101500
101600*------------------------------------------------------------------
101700* 1210-INFERE-COLUNA - DESCOBRE O TIPO DE UMA UNICA COLUNA DA
101800* AMOSTRA.
101900*------------------------------------------------------------------
102000 1210-INFERE-COLUNA.
102100* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y'.
102200     IF COL-SET(WS-COL-IDX) NOT = 'Y'
102300* DESVIA PARA 1210-INFERE-COLUNA-EXIT.
102400        GO TO 1210-INFERE-COLUNA-EXIT.
102500* TESTA SE WS-COL-IDX > WS-QTD-CAMPOS-LINHA.
102600     IF WS-COL-IDX > WS-QTD-CAMPOS-LINHA
102700* COPIA 'U' PARA COL-TIPO(WS-COL-IDX).
102800        MOVE 'U' TO COL-TIPO(WS-COL-IDX)
102900* DESVIA PARA 1210-INFERE-COLUNA-EXIT.
103000        GO TO 1210-INFERE-COLUNA-EXIT.
103100* EXECUTA A ROTINA 5000-INFERE-TIPO (ATE 5000-INFERE-TIPO-EXIT).
103200     PERFORM 5000-INFERE-TIPO THRU 5000-INFERE-TIPO-EXIT.
103300* COPIA WS-CHAR-ATUAL PARA COL-TIPO(WS-COL-IDX).
103400     MOVE WS-CHAR-ATUAL TO COL-TIPO(WS-COL-IDX).
103500
103600 1210-INFERE-COLUNA-EXIT. EXIT.
103700
103800*------------------------------------------------------------------
103900* 5000-INFERE-TIPO - DESCOBRE O TIPO DE UMA COLUNA A PARTIR DO
104000* VALOR DA CELULA DE AMOSTRA. RECEBE A CELULA EM
104100* CEL-VALOR(WS-COL-IDX) E DEVOLVE O TIPO EM WS-CHAR-ATUAL.
104200*------------------------------------------------------------------
104300 5000-INFERE-TIPO.
104400* TESTA SE CEL-VALOR(WS-COL-IDX) = SPACES.
104500     IF CEL-VALOR(WS-COL-IDX) = SPACES
104600* COPIA 'S' PARA WS-CHAR-ATUAL.
104700        MOVE 'S' TO WS-CHAR-ATUAL
104800* DESVIA PARA 5000-INFERE-TIPO-EXIT.
104900        GO TO 5000-INFERE-TIPO-EXIT.
105000* TESTA SE CEL-VALOR(WS-COL-IDX) = '#ERR'.
105100     IF CEL-VALOR(WS-COL-IDX) = '#ERR'
105200* COPIA 'U' PARA WS-CHAR-ATUAL.
105300        MOVE 'U' TO WS-CHAR-ATUAL
105400* DESVIA PARA 5000-INFERE-TIPO-EXIT.
105500        GO TO 5000-INFERE-TIPO-EXIT.
105600* TESTA SE CEL-VALOR(WS-COL-IDX) = 'TRUE' OR CEL-VALOR(WS-COL-IDX)
105700* = 'FALSE'.
105800     IF CEL-VALOR(WS-COL-IDX) = 'TRUE' OR CEL-VALOR(WS-COL-IDX) = 'FALSE'
105900* COPIA 'B' PARA WS-CHAR-ATUAL.
106000        MOVE 'B' TO WS-CHAR-ATUAL
106100* DESVIA PARA 5000-INFERE-TIPO-EXIT.
106200        GO TO 5000-INFERE-TIPO-EXIT.
106300* EXECUTA A ROTINA 5200-VALIDA-DATA (ATE 5200-VALIDA-DATA-EXIT).
106400     PERFORM 5200-VALIDA-DATA THRU 5200-VALIDA-DATA-EXIT.
106500* TESTA SE CELULA-E-DATA.
106600     IF CELULA-E-DATA
106700* COPIA 'D' PARA WS-CHAR-ATUAL.
106800        MOVE 'D' TO WS-CHAR-ATUAL
106900* DESVIA PARA 5000-INFERE-TIPO-EXIT.
107000        GO TO 5000-INFERE-TIPO-EXIT.
107100* EXECUTA A ROTINA 5100-VALIDA-NUMERICO (ATE
107200* 5100-VALIDA-NUMERICO-EXIT).
107300     PERFORM 5100-VALIDA-NUMERICO THRU 5100-VALIDA-NUMERICO-EXIT.
107400* TESTA SE CELULA-E-NUMERICA.
107500     IF CELULA-E-NUMERICA
107600* COPIA 'N' PARA WS-CHAR-ATUAL.
107700        MOVE 'N' TO WS-CHAR-ATUAL
107800* DESVIA PARA 5000-INFERE-TIPO-EXIT.
107900        GO TO 5000-INFERE-TIPO-EXIT.
108000* COPIA 'S' PARA WS-CHAR-ATUAL.
108100     MOVE 'S' TO WS-CHAR-ATUAL.
108200
108300 5000-INFERE-TIPO-EXIT. EXIT.
108400
108500*------------------------------------------------------------------
108600* 5100-VALIDA-NUMERICO - TESTA SE A CELULA E UM NUMERO DECIMAL
108700* (DIGITOS, UM SINAL "-" OPCIONAL NA FRENTE, UM "." OPCIONAL). A
108800* CLASSE NUMERIC DO COMPILADOR NAO ACEITA PONTO, POR ISSO O TESTE
108900* E FEITO CARACTER A CARACTER.
109000*------------------------------------------------------------------
109100 5100-VALIDA-NUMERICO.
109200* COPIA 'S' PARA WS-SW-NUMERICO.
109300     MOVE 'S' TO WS-SW-NUMERICO
109400* COPIA SPACES PARA WS-CEL-NUM-TXT.
109500     MOVE SPACES TO WS-CEL-NUM-TXT
109600* COPIA CEL-VALOR(WS-COL-IDX)(1:40) PARA WS-CEL-NUM-TXT.
109700     MOVE CEL-VALOR(WS-COL-IDX)(1:40) TO WS-CEL-NUM-TXT
109800* COPIA ZERO PARA O TAMANHO UTIL RESTANTE.
109900     MOVE ZERO TO WS-TAM
110000* COPIA ZERO PARA A POSICAO DO PONTO DECIMAL JA ENCONTRADO.
110100     MOVE ZERO TO WS-PONTO-POS
110200* COPIA 40 PARA O TAMANHO UTIL AUXILIAR.
110300     MOVE 40 TO WS-TAM2.
110400
110500*------------------------------------------------------------------
110600* 5105-ACHA-FIM-NUM - LOCALIZA O FIM UTIL DO TEXTO NUMERICO (SEM
110700* BRANCO A DIREITA).
110800*------------------------------------------------------------------
110900 5105-ACHA-FIM-NUM.
111000* TESTA SE WS-TAM2 = ZERO.
111100     IF WS-TAM2 = ZERO
111200* DESVIA PARA 5110-COMECA-NUM.
111300        GO TO 5110-COMECA-NUM.
111400* TESTA SE WS-CEL-NUM-TXT(WS-TAM2:1) NOT = SPACE.
111500     IF WS-CEL-NUM-TXT(WS-TAM2:1) NOT = SPACE
111600* DESVIA PARA 5110-COMECA-NUM.
111700        GO TO 5110-COMECA-NUM.
111800* RECUA O TAMANHO UTIL AUXILIAR (SUBTRAI 1).
111900     SUBTRACT 1 FROM WS-TAM2
112000* DESVIA PARA 5105-ACHA-FIM-NUM.
112100     GO TO 5105-ACHA-FIM-NUM.
112200
112300*------------------------------------------------------------------
112400* 5110-COMECA-NUM - PREPARA O INDICE PARA COMECAR A VARREDURA
112500* DIGITO A DIGITO.
112600*------------------------------------------------------------------
112700 5110-COMECA-NUM.
112800* TESTA SE WS-TAM2 = ZERO.
112900     IF WS-TAM2 = ZERO
113000* COPIA 'N' PARA WS-SW-NUMERICO.
113100        MOVE 'N' TO WS-SW-NUMERICO
113200* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
113300        GO TO 5100-VALIDA-NUMERICO-EXIT.
113400* COPIA 1 PARA O INDICE DE LEITURA NO CAMPO BRUTO.
113500     MOVE 1 TO WS-POS.
113600
113700*------------------------------------------------------------------
113800* 5120-TESTA-DIGITO - CONFERE UM CARACTER DA CELULA NUMERICA.
113900*------------------------------------------------------------------
114000 5120-TESTA-DIGITO.
114100* TESTA SE WS-POS > WS-TAM2.
114200     IF WS-POS > WS-TAM2
114300* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
114400        GO TO 5100-VALIDA-NUMERICO-EXIT.
114500* TESTA SE WS-POS = 1 AND WS-CEL-NUM-TXT(1:1) = '-'.
114600     IF WS-POS = 1 AND WS-CEL-NUM-TXT(1:1) = '-'
114700* DESVIA PARA 5130-PROX-DIGITO.
114800        GO TO 5130-PROX-DIGITO.
114900* TESTA SE WS-CEL-NUM-TXT(WS-POS:1) = '.'.
115000     IF WS-CEL-NUM-TXT(WS-POS:1) = '.'
115100* TESTA SE WS-PONTO-POS NOT = ZERO.
115200        IF WS-PONTO-POS NOT = ZERO
115300* COPIA 'N' PARA WS-SW-NUMERICO.
115400           MOVE 'N' TO WS-SW-NUMERICO
115500* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
115600           GO TO 5100-VALIDA-NUMERICO-EXIT
115700* CASO CONTRARIO:
115800        ELSE
115900* COPIA WS-POS PARA A POSICAO DO PONTO DECIMAL JA ENCONTRADO.
116000           MOVE WS-POS TO WS-PONTO-POS
116100* DESVIA PARA 5130-PROX-DIGITO.
116200           GO TO 5130-PROX-DIGITO.
116300* TESTA SE WS-CEL-NUM-TXT(WS-POS:1) NOT DIGITO-VALIDO.
116400     IF WS-CEL-NUM-TXT(WS-POS:1) NOT DIGITO-VALIDO
116500* COPIA 'N' PARA WS-SW-NUMERICO.
116600        MOVE 'N' TO WS-SW-NUMERICO
116700* DESVIA PARA 5100-VALIDA-NUMERICO-EXIT.
116800        GO TO 5100-VALIDA-NUMERICO-EXIT.
116900
117000*------------------------------------------------------------------
117100* 5130-PROX-DIGITO - AVANCA PARA O PROXIMO CARACTER DA CELULA
117200* NUMERICA.
117300*------------------------------------------------------------------
117400 5130-PROX-DIGITO.
117500* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
117600     ADD 1 TO WS-POS
117700* DESVIA PARA 5120-TESTA-DIGITO.
117800     GO TO 5120-TESTA-DIGITO.
117900
118000 5100-VALIDA-NUMERICO-EXIT. EXIT.
118100
118200*------------------------------------------------------------------
118300* 5200-VALIDA-DATA - TESTA O FORMATO FIXO "AAAA-MM-DD HH:MM" (16
118400* POSICOES) USANDO A VISAO REDEFINIDA WS-CEL-DATA-CAMPOS.
118500*------------------------------------------------------------------
118600 5200-VALIDA-DATA.
118700* COPIA 'N' PARA WS-SW-DATA.
118800     MOVE 'N' TO WS-SW-DATA
118900* COPIA SPACES PARA WS-CEL-DATA-TXT.
119000     MOVE SPACES TO WS-CEL-DATA-TXT
119100* COPIA CEL-VALOR(WS-COL-IDX)(1:16) PARA WS-CEL-DATA-TXT.
119200     MOVE CEL-VALOR(WS-COL-IDX)(1:16) TO WS-CEL-DATA-TXT
119300* TESTA SE CEL-VALOR(WS-COL-IDX)(5:1) NOT = '-'.
119400     IF CEL-VALOR(WS-COL-IDX)(5:1) NOT = '-'
119500* DESVIA PARA 5200-VALIDA-DATA-EXIT.
119600        GO TO 5200-VALIDA-DATA-EXIT.
119700* TESTA SE CEL-VALOR(WS-COL-IDX)(8:1) NOT = '-'.
119800     IF CEL-VALOR(WS-COL-IDX)(8:1) NOT = '-'
119900* DESVIA PARA 5200-VALIDA-DATA-EXIT.
120000        GO TO 5200-VALIDA-DATA-EXIT.
120100* TESTA SE CEL-VALOR(WS-COL-IDX)(11:1) NOT = SPACE.
120200     IF CEL-VALOR(WS-COL-IDX)(11:1) NOT = SPACE
120300* DESVIA PARA 5200-VALIDA-DATA-EXIT.
120400        GO TO 5200-VALIDA-DATA-EXIT.
120500* TESTA SE CEL-VALOR(WS-COL-IDX)(14:1) NOT = ':'.
120600     IF CEL-VALOR(WS-COL-IDX)(14:1) NOT = ':'
120700* DESVIA PARA 5200-VALIDA-DATA-EXIT.
120800        GO TO 5200-VALIDA-DATA-EXIT.
120900* TESTA SE CEL-VALOR(WS-COL-IDX)(17:1) NOT = SPACE.
121000     IF CEL-VALOR(WS-COL-IDX)(17:1) NOT = SPACE
121100* DESVIA PARA 5200-VALIDA-DATA-EXIT.
121200        GO TO 5200-VALIDA-DATA-EXIT.
121300* TESTA SE WS-CD-ANO NOT NUMERIC OR WS-CD-MES NOT NUMERIC.
121400     IF WS-CD-ANO NOT NUMERIC OR WS-CD-MES NOT NUMERIC
121500        OR WS-CD-DIA NOT NUMERIC OR WS-CD-HOR NOT NUMERIC
121600        OR WS-CD-MIN NOT NUMERIC
121700* DESVIA PARA 5200-VALIDA-DATA-EXIT.
121800        GO TO 5200-VALIDA-DATA-EXIT.
121900* COPIA 'S' PARA WS-SW-DATA.
122000     MOVE 'S' TO WS-SW-DATA.
122100
122200 5200-VALIDA-DATA-EXIT. EXIT.
122300
122400*------------------------------------------------------------------
122500* 1250-CONTA-SET - CONTA QUANTAS COLUNAS FICARAM "SET" (COM TIPO
122600* DIFERENTE DE "U") APOS A LEITURA DA AMOSTRA.
122700*------------------------------------------------------------------
122800 1250-CONTA-SET.
122900* TESTA SE COL-SET(WS-COL-IDX) = 'Y' AND COL-TIPO(WS-COL-IDX) NOT
123000* = 'U'.
123100     IF COL-SET(WS-COL-IDX) = 'Y' AND COL-TIPO(WS-COL-IDX) NOT = 'U'
123200* AVANCA A QUANTIDADE DE COLUNAS SET (SOMA 1).
123300        ADD 1 TO WS-QTD-SET.
123400
123500 1250-CONTA-SET-EXIT. EXIT.
123600
123700*------------------------------------------------------------------
123800* 1300-EMITE-DROP - "DROP TABLE IF EXISTS <TABELA>;"
123900*------------------------------------------------------------------
124000 1300-EMITE-DROP.
124100* COPIA WS-NPL-TXT PARA WS-TAB-TXT.
124200     MOVE WS-NPL-TXT TO WS-TAB-TXT
124300* COPIA SPACES PARA WS-LSQL-TXT.
124400     MOVE SPACES TO WS-LSQL-TXT
124500* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
124600     STRING 'DROP TABLE IF EXISTS '  DELIMITED BY SIZE
124700            WS-NPL-TXT               DELIMITED BY '    '
124800            ';'                      DELIMITED BY SIZE
124900            INTO WS-LSQL-TXT
125000* COPIA WS-LSQL-TXT PARA SQL-TEXTO.
125100     MOVE WS-LSQL-TXT TO SQL-TEXTO
125200* GRAVA O REGISTRO DE SAIDA: REG-SQL FROM WS-LINHA-SQL.
125300     WRITE REG-SQL FROM WS-LINHA-SQL.
125400
125500 1300-EMITE-DROP-EXIT. EXIT.
125600
125700*------------------------------------------------------------------
125800* 1400-EMITE-CREATE - "CREATE TABLE IF NOT EXISTS <TABELA> (
125900* <TABELA>ID INT NOT NULL AUTO_INCREMENT PRIMARY KEY, <COLUNAS...>);"
126000*------------------------------------------------------------------
126100 1400-EMITE-CREATE.
126200* COPIA SPACES PARA WS-LSQL-TXT.
126300     MOVE SPACES TO WS-LSQL-TXT
126400* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
126500     STRING 'CREATE TABLE IF NOT EXISTS '  DELIMITED BY SIZE
126600            WS-NPL-TXT                     DELIMITED BY '    '
126700            ' ('                           DELIMITED BY SIZE
126800            WS-NPL-TXT                     DELIMITED BY '    '
126900            'ID INT NOT NULL AUTO_INCREMENT PRIMARY KEY'
127000                                            DELIMITED BY SIZE
127100            INTO WS-LSQL-TXT
127200* COPIA 1 PARA O INDICE DA COLUNA CORRENTE.
127300     MOVE 1 TO WS-COL-IDX.
127400
127500 1410-ANEXA-COLUNA.
127600* TESTA SE WS-COL-IDX > WS-QTD-COLUNAS.
127700     IF WS-COL-IDX > WS-QTD-COLUNAS
127800* DESVIA PARA 1420-FECHA-CREATE.
127900        GO TO 1420-FECHA-CREATE.
128000* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) =
128100* 'U'.
128200     IF COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) = 'U'
128300* DESVIA PARA 1415-PROX-COLUNA.
128400        GO TO 1415-PROX-COLUNA.
128500* EXECUTA A ROTINA 1450-TAMANHO-SQL (ATE 1450-TAMANHO-SQL-EXIT).
128600     PERFORM 1450-TAMANHO-SQL THRU 1450-TAMANHO-SQL-EXIT.
128700* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
128800     STRING WS-LSQL-TXT(1:WS-TAM)     DELIMITED BY SIZE
128900            ', '                      DELIMITED BY SIZE
129000            COL-NOME(WS-COL-IDX)      DELIMITED BY '    '
129100            ' '                       DELIMITED BY SIZE
129200            INTO WS-LSQL-TXT
129300* EXECUTA A ROTINA 1450-TAMANHO-SQL (ATE 1450-TAMANHO-SQL-EXIT).
129400     PERFORM 1450-TAMANHO-SQL THRU 1450-TAMANHO-SQL-EXIT.
129500* TESTA SE COL-E-STRING(WS-COL-IDX).
129600     IF COL-E-STRING(WS-COL-IDX)
129700* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
129800        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
129900               'VARCHAR(255) DEFAULT NULL' DELIMITED BY SIZE
130000               INTO WS-LSQL-TXT.
130100* TESTA SE COL-E-NUMERICO(WS-COL-IDX).
130200     IF COL-E-NUMERICO(WS-COL-IDX)
130300* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
130400        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
130500               'DOUBLE DEFAULT NULL' DELIMITED BY SIZE
130600               INTO WS-LSQL-TXT.
130700* TESTA SE COL-E-DATA(WS-COL-IDX).
130800     IF COL-E-DATA(WS-COL-IDX)
130900* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
131000        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
131100               'DATETIME DEFAULT NULL' DELIMITED BY SIZE
131200               INTO WS-LSQL-TXT.
131300* TESTA SE COL-E-BOOLEANO(WS-COL-IDX).
131400     IF COL-E-BOOLEANO(WS-COL-IDX)
131500* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
131600        STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
131700               'BOOLEAN DEFAULT NULL' DELIMITED BY SIZE
131800               INTO WS-LSQL-TXT.
131900
132000*------------------------------------------------------------------
132100* 1415-PROX-COLUNA - AVANCA PARA A PROXIMA COLUNA DO CREATE.
132200*------------------------------------------------------------------
132300 1415-PROX-COLUNA.
132400* AVANCA O INDICE DA COLUNA CORRENTE (SOMA 1).
132500     ADD 1 TO WS-COL-IDX
132600* DESVIA PARA 1410-ANEXA-COLUNA.
132700     GO TO 1410-ANEXA-COLUNA.
132800
132900*------------------------------------------------------------------
133000* 1420-FECHA-CREATE - FECHA A LISTA DE COLUNAS E GRAVA O CREATE.
133100*------------------------------------------------------------------
133200 1420-FECHA-CREATE.
133300* EXECUTA A ROTINA 1450-TAMANHO-SQL (ATE 1450-TAMANHO-SQL-EXIT).
133400     PERFORM 1450-TAMANHO-SQL THRU 1450-TAMANHO-SQL-EXIT.
133500* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
133600     STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
133700            ');'                  DELIMITED BY SIZE
133800            INTO WS-LSQL-TXT
133900* COPIA WS-LSQL-TXT PARA SQL-TEXTO.
134000     MOVE WS-LSQL-TXT TO SQL-TEXTO
134100* GRAVA O REGISTRO DE SAIDA: REG-SQL FROM WS-LINHA-SQL.
134200     WRITE REG-SQL FROM WS-LINHA-SQL.
134300
134400 1400-EMITE-CREATE-EXIT. EXIT.
134500
134600*------------------------------------------------------------------
134700* 1450-TAMANHO-SQL - TAMANHO UTIL DE WS-LSQL-TXT (SEM FUNCTION).
134800*------------------------------------------------------------------
134900 1450-TAMANHO-SQL.
135000* COPIA 3980 PARA O TAMANHO UTIL RESTANTE.
135100     MOVE 3980 TO WS-TAM.
135200
135300*------------------------------------------------------------------
135400* 1455-TESTA-FIM-SQL - CONFERE SE JA CHEGOU NO FIM UTIL DO BUFFER
135500* SQL.
135600*------------------------------------------------------------------
135700 1455-TESTA-FIM-SQL.
135800* TESTA SE WS-TAM = ZERO.
135900     IF WS-TAM = ZERO
136000* DESVIA PARA 1450-TAMANHO-SQL-EXIT.
136100        GO TO 1450-TAMANHO-SQL-EXIT.
136200* TESTA SE WS-LSQL-TXT(WS-TAM:1) NOT = SPACE.
136300     IF WS-LSQL-TXT(WS-TAM:1) NOT = SPACE
136400* DESVIA PARA 1450-TAMANHO-SQL-EXIT.
136500        GO TO 1450-TAMANHO-SQL-EXIT.
136600* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
136700     SUBTRACT 1 FROM WS-TAM
136800* DESVIA PARA 1455-TESTA-FIM-SQL.
136900     GO TO 1455-TESTA-FIM-SQL.
137000
137100 1450-TAMANHO-SQL-EXIT. EXIT.
137200
137300*------------------------------------------------------------------
137400* 1500-LE-DADOS - A PARTIR DA LINHA 3, UMA LINHA DE DADOS POR
137500* ITERACAO. GERA NO MAXIMO UM INSERT POR LINHA LIDA.
137600*------------------------------------------------------------------
137700 1500-LE-DADOS.
137800* LE O PROXIMO REGISTRO DE PLANDADO.
137900     READ PLANDADO
138000         AT END
138100* COPIA 'S' PARA WS-EOF-PLAN.
138200             MOVE 'S' TO WS-EOF-PLAN
138300* DESVIA PARA 1500-LE-DADOS-EXIT.
138400             GO TO 1500-LE-DADOS-EXIT.
138500* AVANCA O CONTADOR DE LINHAS DE DADOS LIDAS (SOMA 1).
138600     ADD 1 TO WS-CONT-LINHA
138700* EXECUTA A ROTINA 1900-DESMONTA-LINHA (ATE
138800* 1900-DESMONTA-LINHA-EXIT).
138900     PERFORM 1900-DESMONTA-LINHA THRU 1900-DESMONTA-LINHA-EXIT.
139000* EXECUTA A ROTINA 1550-MONTA-INSERT (ATE 1550-MONTA-INSERT-EXIT).
139100     PERFORM 1550-MONTA-INSERT   THRU 1550-MONTA-INSERT-EXIT.
139200
139300 1500-LE-DADOS-EXIT. EXIT.
139400
139500*------------------------------------------------------------------
139600* 1550-MONTA-INSERT - FORMATA CADA COLUNA "SET" E CONTA QUANTAS
139700* DERAM NULL. SE TODAS DERAM NULL, A LINHA E DESCARTADA (SEM
139800* ESCREVER O INSERT).
139900*------------------------------------------------------------------
140000 1550-MONTA-INSERT.
140100* COPIA ZERO PARA O CONTADOR DE COLUNAS NULAS DA LINHA.
140200     MOVE ZERO TO WS-CONT-NULOS
140300* COPIA SPACES PARA WS-LSQL-TXT.
140400     MOVE SPACES TO WS-LSQL-TXT
140500* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
140600     STRING 'INSERT INTO '  DELIMITED BY SIZE
140700            WS-NPL-TXT      DELIMITED BY '    '
140800            ' ('            DELIMITED BY SIZE
140900            INTO WS-LSQL-TXT
141000* COPIA 1 PARA O INDICE DA COLUNA CORRENTE.
141100     MOVE 1 TO WS-COL-IDX
141200* COPIA ZERO PARA O CONTADOR/INDICE AUXILIAR.
141300     MOVE ZERO TO WS-COL-IDX2.
141400
141500*------------------------------------------------------------------
141600* 1560-ANEXA-NOME-COL - ANEXA O NOME DE UMA COLUNA NA LISTA DO
141700* INSERT.
141800*------------------------------------------------------------------
141900 1560-ANEXA-NOME-COL.
142000* TESTA SE WS-COL-IDX > WS-QTD-COLUNAS.
142100     IF WS-COL-IDX > WS-QTD-COLUNAS
142200* DESVIA PARA 1570-FECHA-NOMES.
142300        GO TO 1570-FECHA-NOMES.
142400* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) =
142500* 'U'.
142600     IF COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) = 'U'
142700* DESVIA PARA 1565-PROX-NOME-COL.
142800        GO TO 1565-PROX-NOME-COL.
142900* EXECUTA A ROTINA 1450-TAMANHO-SQL (ATE 1450-TAMANHO-SQL-EXIT).
143000     PERFORM 1450-TAMANHO-SQL THRU 1450-TAMANHO-SQL-EXIT.
143100* TESTA SE WS-COL-IDX2 = ZERO.
143200     IF WS-COL-IDX2 = ZERO
143300* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
143400        STRING WS-LSQL-TXT(1:WS-TAM)  DELIMITED BY SIZE
143500               COL-NOME(WS-COL-IDX)   DELIMITED BY '    '
143600               INTO WS-LSQL-TXT
143700* CASO CONTRARIO:
143800     ELSE
143900* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
144000        STRING WS-LSQL-TXT(1:WS-TAM)  DELIMITED BY SIZE
144100               ', '                   DELIMITED BY SIZE
144200               COL-NOME(WS-COL-IDX)   DELIMITED BY '    '
144300               INTO WS-LSQL-TXT.
144400* AVANCA O CONTADOR/INDICE AUXILIAR (SOMA 1).
144500     ADD 1 TO WS-COL-IDX2.
144600
144700*------------------------------------------------------------------
144800* 1565-PROX-NOME-COL - AVANCA PARA A PROXIMA COLUNA NA LISTA DE
144900* NOMES.
145000*------------------------------------------------------------------
145100 1565-PROX-NOME-COL.
145200* AVANCA O INDICE DA COLUNA CORRENTE (SOMA 1).
145300     ADD 1 TO WS-COL-IDX
145400* DESVIA PARA 1560-ANEXA-NOME-COL.
145500     GO TO 1560-ANEXA-NOME-COL.
145600
145700*------------------------------------------------------------------
145800* 1570-FECHA-NOMES - FECHA A LISTA DE NOMES E ABRE OS VALUES.
145900*------------------------------------------------------------------
146000 1570-FECHA-NOMES.
146100* EXECUTA A ROTINA 1450-TAMANHO-SQL (ATE 1450-TAMANHO-SQL-EXIT).
146200     PERFORM 1450-TAMANHO-SQL THRU 1450-TAMANHO-SQL-EXIT.
146300* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
146400     STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
146500            ') VALUES ('          DELIMITED BY SIZE
146600            INTO WS-LSQL-TXT
146700* COPIA 1 PARA O INDICE DA COLUNA CORRENTE.
146800     MOVE 1 TO WS-COL-IDX
146900* COPIA ZERO PARA O CONTADOR/INDICE AUXILIAR.
147000     MOVE ZERO TO WS-COL-IDX2.
147100
147200*------------------------------------------------------------------
147300* 1580-ANEXA-VALOR-COL - ANEXA O VALOR FORMATADO DE UMA COLUNA AO
147400* INSERT.
147500*------------------------------------------------------------------
147600 1580-ANEXA-VALOR-COL.
147700* TESTA SE WS-COL-IDX > WS-QTD-COLUNAS.
147800     IF WS-COL-IDX > WS-QTD-COLUNAS
147900* DESVIA PARA 1590-FECHA-VALORES.
148000        GO TO 1590-FECHA-VALORES.
148100* TESTA SE COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) =
148200* 'U'.
148300     IF COL-SET(WS-COL-IDX) NOT = 'Y' OR COL-TIPO(WS-COL-IDX) = 'U'
148400* DESVIA PARA 1585-PROX-VALOR-COL.
148500        GO TO 1585-PROX-VALOR-COL.
148600* EXECUTA A ROTINA 6000-FORMATA-VALOR (ATE
148700* 6000-FORMATA-VALOR-EXIT).
148800     PERFORM 6000-FORMATA-VALOR THRU 6000-FORMATA-VALOR-EXIT.
148900* EXECUTA A ROTINA 1450-TAMANHO-SQL (ATE 1450-TAMANHO-SQL-EXIT).
149000     PERFORM 1450-TAMANHO-SQL THRU 1450-TAMANHO-SQL-EXIT.
149100* TESTA SE WS-COL-IDX2 = ZERO.
149200     IF WS-COL-IDX2 = ZERO
149300* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
149400        STRING WS-LSQL-TXT(1:WS-TAM)   DELIMITED BY SIZE
149500               WS-SQL-BUFFER           DELIMITED BY '    '
149600               INTO WS-LSQL-TXT
149700* CASO CONTRARIO:
149800     ELSE
149900* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
150000        STRING WS-LSQL-TXT(1:WS-TAM)   DELIMITED BY SIZE
150100               ', '                    DELIMITED BY SIZE
150200               WS-SQL-BUFFER           DELIMITED BY '    '
150300               INTO WS-LSQL-TXT.
150400* AVANCA O CONTADOR/INDICE AUXILIAR (SOMA 1).
150500     ADD 1 TO WS-COL-IDX2.
150600
150700*------------------------------------------------------------------
150800* 1585-PROX-VALOR-COL - AVANCA PARA A PROXIMA COLUNA NA LISTA DE
150900* VALORES.
151000*------------------------------------------------------------------
151100 1585-PROX-VALOR-COL.
151200* AVANCA O INDICE DA COLUNA CORRENTE (SOMA 1).
151300     ADD 1 TO WS-COL-IDX
151400* DESVIA PARA 1580-ANEXA-VALOR-COL.
151500     GO TO 1580-ANEXA-VALOR-COL.
151600
151700*------------------------------------------------------------------
151800* 1590-FECHA-VALORES - FECHA A LISTA DE VALORES, TESTANDO O
151900* DESCARTE DA LINHA.
152000*------------------------------------------------------------------
152100 1590-FECHA-VALORES.
152200* TESTA SE WS-CONT-NULOS >= WS-QTD-SET.
152300     IF WS-CONT-NULOS >= WS-QTD-SET
152400* DESVIA PARA 1550-MONTA-INSERT-EXIT.
152500        GO TO 1550-MONTA-INSERT-EXIT.
152600* EXECUTA A ROTINA 1450-TAMANHO-SQL (ATE 1450-TAMANHO-SQL-EXIT).
152700     PERFORM 1450-TAMANHO-SQL THRU 1450-TAMANHO-SQL-EXIT.
152800* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
152900     STRING WS-LSQL-TXT(1:WS-TAM) DELIMITED BY SIZE
153000            ');'                  DELIMITED BY SIZE
153100            INTO WS-LSQL-TXT
153200* COPIA WS-LSQL-TXT PARA SQL-TEXTO.
153300     MOVE WS-LSQL-TXT TO SQL-TEXTO
153400* GRAVA O REGISTRO DE SAIDA: REG-SQL FROM WS-LINHA-SQL.
153500     WRITE REG-SQL FROM WS-LINHA-SQL.
153600
153700 1550-MONTA-INSERT-EXIT. EXIT.
153800
153900*------------------------------------------------------------------
154000* 6000-FORMATA-VALOR - FORMATA CEL-VALOR(WS-COL-IDX) CONFORME O
154100* TIPO DA COLUNA. RESULTADO EM WS-SQL-BUFFER. CELULA AUSENTE (LINHA
154200* MAIS CURTA QUE A POSICAO) OU TIPO NAO RECONHECIDO -> NULL, E
154300* CONTA PARA O DESCARTE DA LINHA.
154400*------------------------------------------------------------------
154500 6000-FORMATA-VALOR.
154600* COPIA SPACES PARA WS-SQL-BUFFER.
154700     MOVE SPACES TO WS-SQL-BUFFER
154800* TESTA SE WS-COL-IDX > WS-QTD-CAMPOS-LINHA.
154900     IF WS-COL-IDX > WS-QTD-CAMPOS-LINHA
155000* COPIA 'NULL' PARA WS-SQL-BUFFER.
155100        MOVE 'NULL' TO WS-SQL-BUFFER
155200* AVANCA O CONTADOR DE COLUNAS NULAS DA LINHA (SOMA 1).
155300        ADD 1 TO WS-CONT-NULOS
155400* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
155500        GO TO 6000-FORMATA-VALOR-EXIT.
155600* TESTA SE COL-E-DATA(WS-COL-IDX).
155700     IF COL-E-DATA(WS-COL-IDX)
155800* MONTA O PROXIMO TRECHO DO COMANDO SQL POR CONCATENACAO (STRING).
155900        STRING QUOTE                       DELIMITED BY SIZE
156000               CEL-VALOR(WS-COL-IDX)(1:16)  DELIMITED BY SIZE
156100               QUOTE                        DELIMITED BY SIZE
156200               INTO WS-SQL-BUFFER
156300* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
156400        GO TO 6000-FORMATA-VALOR-EXIT.
156500* TESTA SE COL-E-NUMERICO(WS-COL-IDX).
156600     IF COL-E-NUMERICO(WS-COL-IDX)
156700* COPIA CEL-VALOR(WS-COL-IDX) PARA WS-SQL-BUFFER.
156800        MOVE CEL-VALOR(WS-COL-IDX) TO WS-SQL-BUFFER
156900* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
157000        GO TO 6000-FORMATA-VALOR-EXIT.
157100* TESTA SE COL-E-BOOLEANO(WS-COL-IDX).
157200     IF COL-E-BOOLEANO(WS-COL-IDX)
157300* TESTA SE CEL-VALOR(WS-COL-IDX) = 'TRUE'.
157400        IF CEL-VALOR(WS-COL-IDX) = 'TRUE'
157500* COPIA 'true' PARA WS-SQL-BUFFER.
157600           MOVE 'true' TO WS-SQL-BUFFER
157700* CASO CONTRARIO:
157800        ELSE
157900* COPIA 'false' PARA WS-SQL-BUFFER.
158000           MOVE 'false' TO WS-SQL-BUFFER
158100        END-IF
158200* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
158300        GO TO 6000-FORMATA-VALOR-EXIT.
158400* TESTA SE CEL-VALOR(WS-COL-IDX) = SPACES.
158500     IF CEL-VALOR(WS-COL-IDX) = SPACES
158600* COPIA 'NULL' PARA WS-SQL-BUFFER.
158700        MOVE 'NULL' TO WS-SQL-BUFFER
158800* AVANCA O CONTADOR DE COLUNAS NULAS DA LINHA (SOMA 1).
158900        ADD 1 TO WS-CONT-NULOS
159000* DESVIA PARA 6000-FORMATA-VALOR-EXIT.
159100        GO TO 6000-FORMATA-VALOR-EXIT.
159200* EXECUTA A ROTINA 6100-ESCAPA-TEXTO (ATE 6100-ESCAPA-TEXTO-EXIT).
159300     PERFORM 6100-ESCAPA-TEXTO THRU 6100-ESCAPA-TEXTO-EXIT.
159400
159500 6000-FORMATA-VALOR-EXIT. EXIT.
159600
159700*------------------------------------------------------------------
159800* 6100-ESCAPA-TEXTO - VALOR STRING: SO ESCAPA ASPA (NAO REMOVE
159900* ESPACO, AO CONTRARIO DA LIMPEZA DE IDENTIFICADOR). RESULTADO
160000* ENTRE ASPAS SIMPLES EM WS-SQL-BUFFER.
160100*------------------------------------------------------------------
160200 6100-ESCAPA-TEXTO.
160300* COPIA ZERO PARA O INDICE DE LEITURA NO CAMPO BRUTO.
160400     MOVE ZERO TO WS-POS
160500* COPIA ZERO PARA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO
160600* LIMPO).
160700     MOVE ZERO TO WS-POS-SAIDA
160800* COPIA 255 PARA O TAMANHO UTIL RESTANTE.
160900     MOVE 255 TO WS-TAM
161000* COPIA QUOTE PARA WS-SQLB-RESTO(1:1).
161100     MOVE QUOTE TO WS-SQLB-RESTO(1:1)
161200* COPIA 1 PARA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO
161300* LIMPO).
161400     MOVE 1 TO WS-POS-SAIDA.
161500
161600*------------------------------------------------------------------
161700* 6110-ACHA-FIM-CEL - LOCALIZA O FIM UTIL DA CELULA (SEM BRANCO A
161800* DIREITA) ANTES DE ESCAPAR.
161900*------------------------------------------------------------------
162000 6110-ACHA-FIM-CEL.
162100* TESTA SE WS-TAM = ZERO.
162200     IF WS-TAM = ZERO
162300* DESVIA PARA 6120-COPIA-CEL.
162400        GO TO 6120-COPIA-CEL.
162500* TESTA SE CEL-VALOR(WS-COL-IDX)(WS-TAM:1) NOT = SPACE.
162600     IF CEL-VALOR(WS-COL-IDX)(WS-TAM:1) NOT = SPACE
162700* DESVIA PARA 6120-COPIA-CEL.
162800        GO TO 6120-COPIA-CEL.
162900* RECUA O TAMANHO UTIL RESTANTE (SUBTRAI 1).
163000     SUBTRACT 1 FROM WS-TAM
163100* DESVIA PARA 6110-ACHA-FIM-CEL.
163200     GO TO 6110-ACHA-FIM-CEL.
163300
163400*------------------------------------------------------------------
163500* 6120-COPIA-CEL - PREPARA O INDICE PARA COPIAR A CELULA CARACTER
163600* A CARACTER.
163700*------------------------------------------------------------------
163800 6120-COPIA-CEL.
163900* COPIA 1 PARA O INDICE DE LEITURA NO CAMPO BRUTO.
164000     MOVE 1 TO WS-POS.
164100
164200*------------------------------------------------------------------
164300* 6130-COPIA-CHAR - COPIA UM CARACTER DA CELULA PARA O BUFFER,
164400* ESCAPANDO ASPA.
164500*------------------------------------------------------------------
164600 6130-COPIA-CHAR.
164700* TESTA SE WS-POS > WS-TAM.
164800     IF WS-POS > WS-TAM
164900* DESVIA PARA 6140-FECHA-CEL.
165000        GO TO 6140-FECHA-CEL.
165100* COPIA CEL-VALOR(WS-COL-IDX)(WS-POS:1) PARA WS-CHAR-ATUAL.
165200     MOVE CEL-VALOR(WS-COL-IDX)(WS-POS:1) TO WS-CHAR-ATUAL
165300* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
165400* (SOMA 1).
165500     ADD 1 TO WS-POS-SAIDA
165600* TESTA SE WS-CHAR-ATUAL = QUOTE.
165700     IF WS-CHAR-ATUAL = QUOTE
165800* COPIA '\' PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
165900        MOVE '\' TO WS-SQLB-RESTO(WS-POS-SAIDA:1)
166000* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
166100* (SOMA 1).
166200        ADD 1 TO WS-POS-SAIDA
166300* COPIA QUOTE PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
166400        MOVE QUOTE TO WS-SQLB-RESTO(WS-POS-SAIDA:1)
166500* CASO CONTRARIO:
166600     ELSE
166700* COPIA WS-CHAR-ATUAL PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
166800        MOVE WS-CHAR-ATUAL TO WS-SQLB-RESTO(WS-POS-SAIDA:1).
166900* AVANCA O INDICE DE LEITURA NO CAMPO BRUTO (SOMA 1).
167000     ADD 1 TO WS-POS
167100* DESVIA PARA 6130-COPIA-CHAR.
167200     GO TO 6130-COPIA-CHAR.
167300
167400*------------------------------------------------------------------
167500* 6140-FECHA-CEL - FECHA O VALOR ENTRE ASPAS SIMPLES E DEVOLVE O
167600* BUFFER PRONTO.
167700*------------------------------------------------------------------
167800 6140-FECHA-CEL.
167900* AVANCA O INDICE DE SAIDA (POSICAO JA GRAVADA NO CAMPO LIMPO)
168000* (SOMA 1).
168100     ADD 1 TO WS-POS-SAIDA
168200* COPIA QUOTE PARA WS-SQLB-RESTO(WS-POS-SAIDA:1).
168300     MOVE QUOTE TO WS-SQLB-RESTO(WS-POS-SAIDA:1)
168400* COPIA WS-SQLB-RESTO PARA WS-SQL-BUFFER.
168500     MOVE WS-SQLB-RESTO TO WS-SQL-BUFFER.
168600
168700 6100-ESCAPA-TEXTO-EXIT. EXIT.
168800
168900*------------------------------------------------------------------
169000* 1900-DESMONTA-LINHA - QUEBRA REG-PLANILHA (LINHA BRUTA, CAMPOS
169100* SEPARADOS POR "|") NA TABELA TB-CELULAS. WS-QTD-CAMPOS-LINHA
169200* RECEBE QUANTOS CAMPOS FORAM REALMENTE ENCONTRADOS NA LINHA.
169300*------------------------------------------------------------------
169400 1900-DESMONTA-LINHA.
169500* COPIA SPACES PARA TB-CELULAS.
169600     MOVE SPACES TO TB-CELULAS
169700* COPIA ZERO PARA WS-QTD-CAMPOS-LINHA.
169800     MOVE ZERO TO WS-QTD-CAMPOS-LINHA
169900* QUEBRA A LINHA BRUTA NOS SEPARADORES "|" (UNSTRING) PARA A
170000* TABELA DE CELULAS.
170100     UNSTRING PLAN-LINHA-TXT DELIMITED BY '|'
170200         INTO CEL-VALOR(01) CEL-VALOR(02) CEL-VALOR(03)
170300              CEL-VALOR(04) CEL-VALOR(05) CEL-VALOR(06)
170400              CEL-VALOR(07) CEL-VALOR(08) CEL-VALOR(09)
170500              CEL-VALOR(10) CEL-VALOR(11) CEL-VALOR(12)
170600              CEL-VALOR(13) CEL-VALOR(14) CEL-VALOR(15)
170700              CEL-VALOR(16) CEL-VALOR(17) CEL-VALOR(18)
170800              CEL-VALOR(19) CEL-VALOR(20) CEL-VALOR(21)
170900              CEL-VALOR(22) CEL-VALOR(23) CEL-VALOR(24)
171000              CEL-VALOR(25) CEL-VALOR(26) CEL-VALOR(27)
171100              CEL-VALOR(28) CEL-VALOR(29) CEL-VALOR(30)
171200              CEL-VALOR(31) CEL-VALOR(32) CEL-VALOR(33)
171300              CEL-VALOR(34) CEL-VALOR(35) CEL-VALOR(36)
171400              CEL-VALOR(37) CEL-VALOR(38) CEL-VALOR(39)
171500              CEL-VALOR(40)
171600         TALLYING IN WS-QTD-CAMPOS-LINHA.
171700
171800 1900-DESMONTA-LINHA-EXIT. EXIT.
171900
